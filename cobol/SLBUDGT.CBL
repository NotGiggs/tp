000100*    SLBUDGT.CBL                                                          
000200*    FILE-CONTROL entry for the monthly budget file.                      
000300*    JR  1988-04-11  Original entry, ledger-conversion project.           
000400      SELECT BUDGET-FILE                                                  
000500             ASSIGN TO "BUDGETS"                                          
000600             ORGANIZATION IS SEQUENTIAL.                                  
