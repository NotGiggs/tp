000100*    PL-LOOK-UP-MONTH-BUDGET.CBL                                          
000200*    Shared PROCEDURE DIVISION paragraphs that scan the                   
000300*    budget file for the year/month named on the request                  
000400*    card.  Absence of a record for that year/month means no              
000500*    budget was ever set, per the -1.00 sentinel convention.              
000600*    WK  1994-11-02  Original entry - ledger-conversion project.          
000700                                                                          
000800      LOOK-UP-MONTH-BUDGET.                                               
000900          OPEN INPUT BUDGET-FILE.                                         
001000          MOVE "N" TO W-END-OF-BUDGET-FILE.                               
001100          MOVE "N" TO W-BUDGET-FOUND-SWITCH.                              
001200          MOVE -1.00 TO W-BUDGET-AMOUNT.                                  
001300          PERFORM READ-BUDGET-NEXT-RECORD.                                
001400          PERFORM SEARCH-FOR-BUDGET-RECORD                                
001500              UNTIL END-OF-BUDGET-FILE OR W-BUDGET-IS-SET.                
001600          CLOSE BUDGET-FILE.                                              
001700                                                                          
001800      READ-BUDGET-NEXT-RECORD.                                            
001900          READ BUDGET-FILE                                                
002000              AT END                                                      
002100                  MOVE "Y" TO W-END-OF-BUDGET-FILE                        
002200          END-READ.                                                       
002300                                                                          
002400      SEARCH-FOR-BUDGET-RECORD.                                           
002500          IF BUD-YEAR = REQ-YEAR AND BUD-MONTH = REQ-MONTH                
002600              MOVE BUD-AMOUNT TO W-BUDGET-AMOUNT                          
002700              MOVE "Y" TO W-BUDGET-FOUND-SWITCH                           
002800          ELSE                                                            
002900              PERFORM READ-BUDGET-NEXT-RECORD.                            
