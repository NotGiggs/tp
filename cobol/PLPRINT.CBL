000100*    PLPRINT.CBL                                                          
000200*    Page-heading and page-break paragraphs shared by the monthly         
000300*    summary and budget-tracking reports on SUMMARY-REPORT.               
000400*    WK  1994-11-02  Original entry - ledger-conversion project.          
000500                                                                          
000600      PRINT-HEADINGS.                                                     
000700          ADD 1 TO W-REPORT-PAGE-NUMBER.                                  
000800          MOVE W-REPORT-PAGE-NUMBER TO H-PAGE-NUMBER.                     
000900          MOVE HEADING-1 TO REPORT-LINE.                                  
001000          WRITE REPORT-LINE.                                              
001100          MOVE HEADING-2 TO REPORT-LINE.                                  
001200          WRITE REPORT-LINE.                                              
001300          PERFORM WRITE-BLANK-REPORT-LINE.                                
001400          MOVE ZERO TO W-PRINTED-LINES.                                   
001500                                                                          
001600      FINALIZE-PAGE.                                                      
001700          PERFORM WRITE-BLANK-REPORT-LINE.                                
