000100*    FDSUMRPT.CBL                                                         
000200*    Record layout for the monthly-summary/budget-tracking print          
000300*    file - one 80-column print line per record.                          
000400*    JR  1988-04-11  Original layout, ledger-conversion project.          
000500      FD  SUMMARY-REPORT                                                  
000600          LABEL RECORD IS OMITTED                                         
000700          RECORD CONTAINS 80 CHARACTERS                                   
000800          DATA RECORD IS REPORT-LINE.                                     
000900                                                                          
001000      01  REPORT-LINE                 PIC X(80).                          
