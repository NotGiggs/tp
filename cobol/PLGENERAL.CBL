000100*    PLGENERAL.CBL                                                        
000200*    General-purpose shared paragraphs used by more than one              
000300*    program in the finance-register conversion: the month-name           
000400*    lookup and the blank-line writer used to space out reports.          
000500*    WK  1994-11-02  Original entry - ledger-conversion project.          
000600                                                                          
000700      GET-MONTH-NAME.                                                     
000800          MOVE W-MONTH-NAME-ENTRY (REQ-MONTH) TO W-MONTH-NAME-OUT.        
000900                                                                          
001000      WRITE-BLANK-REPORT-LINE.                                            
001100          MOVE SPACES TO REPORT-LINE.                                     
001200          WRITE REPORT-LINE.                                              
