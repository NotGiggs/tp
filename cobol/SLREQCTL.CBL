000100*    SLREQCTL.CBL                                                         
000200*    FILE-CONTROL entry for the summary-request control card.             
000300*    WK  1994-11-02  Original entry - replaces the operator prompt        
000400*                    that used to precede the old summary run.            
000500      SELECT REQUEST-FILE                                                 
000600             ASSIGN TO "SUMREQCD"                                         
000700             ORGANIZATION IS SEQUENTIAL.                                  
