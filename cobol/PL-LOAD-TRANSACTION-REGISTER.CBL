000100*    PL-LOAD-TRANSACTION-REGISTER.CBL                                     
000110*    Shared PROCEDURE DIVISION paragraphs that read the                   
000120*    transaction file into W-TRANSACTION-TABLE, normalise the             
000130*    category on each entry, and leave the table sorted                   
000140*    newest-date-first for the listing.                                   
000150*    WK  1994-11-02  Original entry - ledger-conversion project.          
000160*    RB  1998-02-19  Y2K remediation - CCYYMMDD compare is                
000170*                    straight numeric, no century-window logic.           
000180*    RB  2001-04-03  Ticket FB-0151 - exchange-sort pass recast           
000190*                    as a PERFORM ... THRU range with GO TO for           
000200*                    the swap/no-swap branch, matching the rest           
000210*                    of the shop's sort routines.                         
000220*    DM  2002-09-17  Ticket FB-0163 - confirmed BUILD-TRANSACTION-        
000230*                    TABLE is safe to run twice in one job step;          
000240*                    the ledger driver now loads the register once        
000250*                    for its own overview totals and each of the          
000260*                    three called programs loads it again for             
000270*                    itself.  No shared state carries between             
000280*                    calls, so the second load simply repeats the         
000290*                    first with no side effects.                          
000300*                                                                         
000310*    This copybook is COPYd into every program that needs an              
000320*    in-memory copy of the register - the ledger driver, the              
000330*    monthly summary report, the budget tracker and the clear-            
000340*    register maintenance program all bring it in near the                
000350*    bottom of their PROCEDURE DIVISION.  It only ever reads the          
000360*    transaction file; nothing here writes to it.                         
000370*                                                                         
000380*    DM  2005-03-11  Ticket FB-0188 - no change to this copybook          
000390*                    itself, but worth noting here since it is            
000400*                    the reason the newest-first sort below now           
000410*                    matters to more than just an internal                
000420*                    processing order: DISPLAY-TRANSACTION-LISTING        
000430*                    in the ledger driver walks W-TRANSACTION-TABLE       
000440*                    top to bottom by subscript and depends on            
000450*                    this paragraph having left entry 1 as the            
000460*                    newest date.  Do not change the sort                 
000470*                    direction here without checking that                 
000480*                    paragraph too.                                       
000490                                                                          
000500      BUILD-TRANSACTION-TABLE.                                            
000510*        Entry point.  Loads the whole transaction file into              
000520*        W-TRANSACTION-TABLE (wsreg01.cbl) one record at a time,          
000530*        then leaves the table sorted newest-first so the                 
000540*        monthly summary's detail listing needs no sort logic             
000550*        of its own.  The table is sized for a comfortable                
000560*        year's worth of entries for one household's ledger -             
000570*        see wsreg01.cbl for the OCCURS ceiling; there is no              
000580*        overflow check here because the source system this               
000590*        register was modeled on never exceeded it in practice.           
000600          OPEN INPUT TRANSACTION-FILE.                                    
000610          MOVE "N" TO W-END-OF-TRANSACTION-FILE.                          
000620          PERFORM READ-TRANSACTION-NEXT-RECORD.                           
000630          PERFORM LOAD-ONE-TRANSACTION                                    
000640              UNTIL END-OF-TRANSACTION-FILE.                              
000650          CLOSE TRANSACTION-FILE.                                         
000660*            Sort happens once, after every record is in the              
000670*            table - sorting on the fly while still reading               
000680*            would mean re-sorting after every single record,             
000690*            which the 1994 original tried and Operations                 
000700*            complained ran the whole overnight step long.                
000710          PERFORM SORT-REGISTER-BY-DATE-DESC.                             
000720                                                                          
000730      READ-TRANSACTION-NEXT-RECORD.                                       
000740*        One physical read.  AT END sets the loop-control                 
000750*        switch that LOAD-ONE-TRANSACTION's governing PERFORM             
000760*        tests; TRANSACTION-FILE (FDTRANS.CBL) is a flat                  
000770*        sequential file with no keys, so this is a straight              
000780*        read-ahead loop, same shape as every other sequential            
000790*        load in this shop's programs.                                    
000800          READ TRANSACTION-FILE                                           
000810              AT END                                                      
000820                  MOVE "Y" TO W-END-OF-TRANSACTION-FILE                   
000830          END-READ.                                                       
000840                                                                          
000850      LOAD-ONE-TRANSACTION.                                               
000860*        Moves one FDTRANS record into the next open slot of              
000870*        W-TRANSACTION-TABLE, field by field - there is no                
000880*        group MOVE here because the file record and the table            
000890*        entry are not identically laid out (the table carries            
000900*        an extra normalised-category field the file record               
000910*        does not, and the tag array is split from a single               
000920*        repeating group into three named subfields for easier            
000930*        reference downstream).                                           
000940          ADD 1 TO W-TRANSACTION-COUNT.                                   
000950          MOVE TXN-TYPE                                                   
000960              TO W-TXN-TYPE (W-TRANSACTION-COUNT).                        
000970          MOVE TXN-DATE                                                   
000980              TO W-TXN-DATE (W-TRANSACTION-COUNT).                        
000990          MOVE TXN-AMOUNT                                                 
001000              TO W-TXN-AMOUNT (W-TRANSACTION-COUNT).                      
001010*            Category comes off the file in whatever case data            
001020*            entry happened to key it in - CATEGORY-NORMALIZE-            
001030*            ENTRY below folds it to one of the six house                 
001040*            category spellings (or "Others") before it is                
001050*            stored, so every downstream compare in                       
001060*            PL-COMPUTE-MONTH-TOTALS.CBL can use a plain equal            
001070*            test with no case-insensitive logic of its own.              
001080          MOVE TXN-CATEGORY TO W-CATEGORY-UPPER.                          
001090          PERFORM CATEGORY-NORMALIZE-ENTRY.                               
001100          MOVE W-CATEGORY-UPPER                                           
001110              TO W-TXN-CATEGORY (W-TRANSACTION-COUNT).                    
001120          MOVE TXN-DESC                                                   
001130              TO W-TXN-DESC (W-TRANSACTION-COUNT).                        
001140          MOVE TXN-TAG (1)                                                
001150              TO W-TXN-TAG-1 (W-TRANSACTION-COUNT).                       
001160          MOVE TXN-TAG (2)                                                
001170              TO W-TXN-TAG-2 (W-TRANSACTION-COUNT).                       
001180          MOVE TXN-TAG (3)                                                
001190              TO W-TXN-TAG-3 (W-TRANSACTION-COUNT).                       
001200          PERFORM READ-TRANSACTION-NEXT-RECORD.                           
001210                                                                          
001220      CATEGORY-NORMALIZE-ENTRY.                                           
001230*        Upper-cases the raw category text first (the INSPECT             
001240*        below), then matches it against the five named                   
001250*        categories the household budget screens recognise.               
001260*        Anything that does not match one of the five - a typo,           
001270*        a category dropped from an older release, a blank -              
001280*        falls through to "Others" so the category totals in              
001290*        PL-COMPUTE-MONTH-TOTALS.CBL always account for every             
001300*        expense entry, matched or not.                                   
001310          INSPECT W-CATEGORY-UPPER                                        
001320              CONVERTING                                                  
001330                  "abcdefghijklmnopqrstuvwxyz"                            
001340              TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                            
001350*            Nested IF, not EVALUATE - this shop's programs               
001360*            from the mid-90s consistently use nested IF for              
001370*            short fixed-list matches; EVALUATE only shows up             
001380*            in code written after the 2001 sort-routine                  
001390*            rework noted in the change log above.                        
001400          IF W-CATEGORY-UPPER = "FOOD"                                    
001410              MOVE "Food" TO W-CATEGORY-UPPER                             
001420          ELSE                                                            
001430              IF W-CATEGORY-UPPER = "TRANSPORT"                           
001440                  MOVE "Transport" TO W-CATEGORY-UPPER                    
001450              ELSE                                                        
001460                  IF W-CATEGORY-UPPER = "SHOPPING"                        
001470                      MOVE "Shopping" TO W-CATEGORY-UPPER                 
001480                  ELSE                                                    
001490                      IF W-CATEGORY-UPPER = "BILLS"                       
001500                          MOVE "Bills" TO W-CATEGORY-UPPER                
001510                      ELSE                                                
001520                          IF W-CATEGORY-UPPER = "ENTERTAINMENT"           
001530                              MOVE "Entertainment"                        
001540                                  TO W-CATEGORY-UPPER                     
001550                          ELSE                                            
001560                              MOVE "Others" TO W-CATEGORY-UPPER.          
001570                                                                          
001580      SORT-REGISTER-BY-DATE-DESC.                                         
001590*        A single-entry (or empty) table needs no sorting at              
001600*        all - the guard below skips straight past the pass               
001610*        loop rather than running one wasted pass, same                   
001620*        shortcut the category-ranking sort in the summary                
001630*        report uses.                                                     
001640*                                                                         
001650*        Newest-first, not oldest-first - the compare test in             
001660*        COMPARE-ADJACENT-ENTRIES below swaps whenever the                
001670*        earlier subscript holds the older date, which is the             
001680*        opposite sense from a plain ascending sort.  Get this            
001690*        backwards and the transaction listing prints oldest              
001700*        first instead of the reverse-chronological order                 
001710*        called for downstream.                                           
001720          IF W-TRANSACTION-COUNT > 1                                      
001730              MOVE "Y" TO W-SORT-SWITCH                                   
001740              PERFORM SORT-ONE-PASS                                       
001750                  UNTIL NOT W-SWAP-MADE.                                  
001760                                                                          
001770      SORT-ONE-PASS.                                                      
001780*        One bubble-sort pass, oldest exchange-sort style used            
001790*        throughout this shop's table routines - not the                  
001800*        fastest algorithm on paper, but the tables here rarely           
001810*        run past a few hundred entries and the code has stayed           
001820*        this way, unchanged in shape, since 1994.                        
001830          MOVE "N" TO W-SORT-SWITCH.                                      
001840          PERFORM COMPARE-ADJACENT-ENTRIES THRU SWAP-TWO-ENTRIES-EXIT     
001850              VARYING W-SORT-I FROM 1 BY 1                                
001860                  UNTIL W-SORT-I >= W-TRANSACTION-COUNT.                  
001870                                                                          
001880      COMPARE-ADJACENT-ENTRIES.                                           
001890*        Ticket FB-0151 (see change log) recast what used to be           
001900*        an inline IF-THEN swap as this THRU-range/GO TO pair,            
001910*        to match how the rest of the shop writes an exchange             
001920*        sort's compare-and-branch step - the compare paragraph           
001930*        falls through to the exit line on a no-swap, or jumps            
001940*        into SWAP-TWO-ENTRIES when the adjacent dates are out            
001950*        of the newest-first order this table needs.                      
001960          COMPUTE W-SORT-J = W-SORT-I + 1.                                
001970          IF W-TXN-DATE (W-SORT-I) < W-TXN-DATE (W-SORT-J)                
001980              GO TO SWAP-TWO-ENTRIES.                                     
001990          GO TO SWAP-TWO-ENTRIES-EXIT.                                    
002000                                                                          
002010      SWAP-TWO-ENTRIES.                                                   
002020*        Full seven-field exchange - every field carried in               
002030*        W-TRANSACTION-TABLE has to move both ways through the            
002040*        WK-SWAP-AREA holding fields (wsreg01.cbl) since COBOL            
002050*        offers no direct table-entry-to-table-entry MOVE for a           
002060*        group this shape.  Missing even one field here was the           
002070*        bug behind ticket FB-0151 - the tag fields were left             
002080*        out of the original swap and silently stayed attached            
002090*        to the wrong transaction after a sort.                           
002100          MOVE W-TXN-TYPE (W-SORT-I)  TO W-SWAP-TYPE.                     
002110          MOVE W-TXN-DATE (W-SORT-I)  TO W-SWAP-DATE.                     
002120          MOVE W-TXN-AMOUNT (W-SORT-I) TO W-SWAP-AMOUNT.                  
002130          MOVE W-TXN-CATEGORY (W-SORT-I) TO W-SWAP-CATEGORY.              
002140          MOVE W-TXN-DESC (W-SORT-I)  TO W-SWAP-DESC.                     
002150          MOVE W-TXN-TAG-1 (W-SORT-I) TO W-SWAP-TAG-1.                    
002160          MOVE W-TXN-TAG-2 (W-SORT-I) TO W-SWAP-TAG-2.                    
002170          MOVE W-TXN-TAG-3 (W-SORT-I) TO W-SWAP-TAG-3.                    
002180          MOVE W-TXN-TYPE (W-SORT-J)  TO W-TXN-TYPE (W-SORT-I).           
002190          MOVE W-TXN-DATE (W-SORT-J)  TO W-TXN-DATE (W-SORT-I).           
002200          MOVE W-TXN-AMOUNT (W-SORT-J)                                    
002210              TO W-TXN-AMOUNT (W-SORT-I).                                 
002220          MOVE W-TXN-CATEGORY (W-SORT-J)                                  
002230              TO W-TXN-CATEGORY (W-SORT-I).                               
002240          MOVE W-TXN-DESC (W-SORT-J)  TO W-TXN-DESC (W-SORT-I).           
002250          MOVE W-TXN-TAG-1 (W-SORT-J)                                     
002260              TO W-TXN-TAG-1 (W-SORT-I).                                  
002270          MOVE W-TXN-TAG-2 (W-SORT-J)                                     
002280              TO W-TXN-TAG-2 (W-SORT-I).                                  
002290          MOVE W-TXN-TAG-3 (W-SORT-J)                                     
002300              TO W-TXN-TAG-3 (W-SORT-I).                                  
002310          MOVE W-SWAP-TYPE     TO W-TXN-TYPE (W-SORT-J).                  
002320          MOVE W-SWAP-DATE     TO W-TXN-DATE (W-SORT-J).                  
002330          MOVE W-SWAP-AMOUNT   TO W-TXN-AMOUNT (W-SORT-J).                
002340          MOVE W-SWAP-CATEGORY TO W-TXN-CATEGORY (W-SORT-J).              
002350          MOVE W-SWAP-DESC     TO W-TXN-DESC (W-SORT-J).                  
002360          MOVE W-SWAP-TAG-1    TO W-TXN-TAG-1 (W-SORT-J).                 
002370          MOVE W-SWAP-TAG-2    TO W-TXN-TAG-2 (W-SORT-J).                 
002380          MOVE W-SWAP-TAG-3    TO W-TXN-TAG-3 (W-SORT-J).                 
002390          MOVE "Y" TO W-SORT-SWITCH.                                      
002400                                                                          
002410      SWAP-TWO-ENTRIES-EXIT.                                              
002420*        Common fall-through/landing point for the GO TO pair             
002430*        above - the THRU range on the governing PERFORM in               
002440*        SORT-ONE-PASS ends here whether or not a swap actually           
002450*        happened.                                                        
002460          EXIT.                                                           
002470                                                                          