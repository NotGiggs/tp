000100*    monthly-financial-summary.cob                                        
000110*    Prints the month's Financial Summary section of the report:          
000120*    total income, total expense, the top three expense                   
000130*    categories, the month's budget line (or a no-budget message),        
000140*    and the tag spending summary.  Reads its own copy of the             
000150*    summary-request control card independently of the batch              
000160*    driver, matching this shop's practice of never passing               
000170*    linkage between called programs.                                     
000180*                                                                         
000190*    CHANGE LOG                                                           
000200*    WK  1994-11-02  Original entry - ledger-conversion project,          
000210*                    replacing the old deductibles report with the        
000220*                    monthly income/expense/budget summary.               
000230*    WK  1995-07-22  Req 940-142 - added the top-three category           
000240*                    breakdown requested by Accounting.                   
000250*    JT  1996-09-30  Ticket FB-0103 - tag spending summary added          
000260*                    below the budget line.                               
000270*    RB  1998-02-19  Y2K remediation - REQ-YEAR carried as CCYY           
000280*                    throughout, no two-digit year math in this           
000290*                    program.                                             
000300*    RB  1999-11-30  Ticket FB-0140 - confirmed clean for century         
000310*                    rollover.                                            
000320*    DM  2002-09-17  Ticket FB-0163 - overview control totals now         
000330*                    computed once in the driver ahead of this            
000340*                    program's CALL; no change to this report.            
000350*    DM  2003-05-12  Ticket FB-0171 - Accounting asked that ties          
000360*    DM  2005-03-11  Ticket FB-0188 - no change to this program;          
000370*                    the driver's new transaction-by-transaction          
000380*                    listing (see the ledger driver's own change          
000390*                    log) is printed to the job log, separately           
000400*                    from the SUMMARY-REPORT file this program            
000410*                    writes.  Accounting asked whether the two            
000420*                    could be combined into one report; declined          
000430*                    for now since the listing can run to several         
000440*                    hundred lines a month and would swamp the            
000450*                    one-page summary printed here.                       
000460*                    (two categories or tags posting the exact            
000470*                    same total) print in whichever order the             
000480*                    exchange sort happens to leave them - no             
000490*                    secondary sort key was added, this entry             
000500*                    just documents that the behaviour is by              
000510*                    design, not an oversight, after a help-desk          
000520*                    call asking why "Food" printed ahead of              
000530*                    "Bills" one month and behind it the next.            
000540*                                                                         
000550*    This program owns the report file end to end - it OPENs              
000560*    SUMMARY-REPORT in OUTPUT mode (the other two report/budget           
000570*    programs that follow it in the driver's CALL sequence open           
000580*    it EXTEND) and prints the heading and first three sections.          
000590*    TRACK-MONTHLY-BUDGET appends the budget-tracking section             
000600*    after this program closes the file, so the two together              
000610*    make up one continuous printed report even though they are           
000620*    separate load modules.                                               
000630      IDENTIFICATION DIVISION.                                            
000640      PROGRAM-ID.    MONTHLY-FINANCIAL-SUMMARY.                           
000650      AUTHOR.        W KOSINSKI.                                          
000660      INSTALLATION.  DATA PROCESSING - FINANCE SYSTEMS.                   
000670      DATE-WRITTEN.  11/02/94.                                            
000680      DATE-COMPILED.                                                      
000690      SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.                    
000700                                                                          
000710*    Runs unattended on the overnight schedule, same as the               
000720*    other three programs the driver calls - no ACCEPT, no                
000730*    operator prompts, just the one control card read below.              
000740      ENVIRONMENT DIVISION.                                               
000750          CONFIGURATION SECTION.                                          
000760          SPECIAL-NAMES.                                                  
000770              C01 IS TOP-OF-FORM.                                         
000780          INPUT-OUTPUT SECTION.                                           
000790          FILE-CONTROL.                                                   
000800*                                                                         
000810*        Four SELECTs: the control card, the transaction                  
000820*        register, the budget file (needed only for the budget            
000830*        line further down the report) and the summary report             
000840*        itself, which this program creates fresh each run.               
000850              COPY "SLREQCTL.CBL".                                        
000860              COPY "SLTRANS.CBL".                                         
000870              COPY "SLBUDGT.CBL".                                         
000880              COPY "SLSUMRPT.CBL".                                        
000890                                                                          
000900      DATA DIVISION.                                                      
000910          FILE SECTION.                                                   
000920*                                                                         
000930*        Record layouts COPYd rather than retyped - see the               
000940*        driver's header note on why: every program agreeing on           
000950*        one copybook per file means a widened field only has             
000960*        to change in one place.                                          
000970              COPY "FDREQCTL.CBL".                                        
000980              COPY "FDTRANS.CBL".                                         
000990              COPY "FDBUDGT.CBL".                                         
001000              COPY "FDSUMRPT.CBL".                                        
001010                                                                          
001020          WORKING-STORAGE SECTION.                                        
001030*                                                                         
001040*        wsmonth1 gives the month-name lookup for the report              
001050*        heading; wscat01 the six fixed spending categories;              
001060*        wsreg01 the in-memory transaction table this report              
001070*        walks three separate times (once for the raw totals              
001080*        via PL-COMPUTE-MONTH-TOTALS.CBL, once for the top-               
001090*        category ranking below, once again for the tag                   
001100*        ranking) - a second full table scan was considered               
001110*        wasteful back in 1994 when memory was tighter, but the           
001120*        table here is small enough that three PERFORM VARYING            
001130*        passes over it cost nothing worth optimising for.                
001140*                                                                         
001150*        A fourth full-table walk exists too, in the driver's own         
001160*        DISPLAY-TRANSACTION-LISTING paragraph - that one runs            
001170*        ahead of this program's own CALL and against the                 
001180*        driver's separate copy of the table, so it has no effect         
001190*        on the totals or rankings computed here.                         
001200              COPY "wsmonth1.cbl".                                        
001210              COPY "wscat01.cbl".                                         
001220              COPY "wsreg01.cbl".                                         
001230                                                                          
001240*             ----------------------------------------------              
001250*             Report title carried by this program, per shop              
001260*             practice - PLPRINT.CBL supplies paragraphs only.            
001270*             ----------------------------------------------              
001280              01  HEADING-1.                                              
001290                  05  FILLER          PIC X(25) VALUE SPACES.             
001300                  05  FILLER          PIC X(25)                           
001310                          VALUE "MONTHLY FINANCIAL SUMMARY".              
001320                  05  FILLER          PIC X(21) VALUE SPACES.             
001330                  05  FILLER          PIC X(05) VALUE "PAGE:".            
001340                  05  H-PAGE-NUMBER   PIC 9(04) VALUE ZERO.               
001350                                                                          
001360              01  HEADING-2.                                              
001370                  05  FILLER          PIC X(80) VALUE ALL "-".            
001380*        Rule line under the two title lines - a full row of              
001390*        dashes, same as the other report suites in this shop             
001400*        use to set the heading off from the body.                        
001410                                                                          
001420              77  W-REPORT-PAGE-NUMBER  PIC 9(04) COMP                    
001430                      VALUE ZERO.                                         
001440*        Physical line counter on the current page - reset by             
001450*        PRINT-HEADINGS (PLPRINT.CBL) each new page, and tested           
001460*        there against a fixed page depth before each WRITE to            
001470*        decide when to throw a new page.                                 
001480              77  W-PRINTED-LINES       PIC 9(03) COMP                    
001490                      VALUE ZERO.                                         
001500                                                                          
001510*             ----------------------------------------------              
001520*             Report body lines - each group is exactly 80                
001530*             bytes to match FDSUMRPT.CBL's REPORT-LINE.  One             
001540*             01-level per distinct printed line, filled in               
001550*             WORKING-STORAGE and MOVEd whole to REPORT-LINE              
001560*             just ahead of the WRITE - this shop's standard              
001570*             print-line idiom throughout the report suite.               
001580*             ----------------------------------------------              
001590              01  RL-HEADING.                                             
001600                  05  FILLER          PIC X(22)                           
001610                          VALUE "Financial Summary for ".                 
001620                  05  RL-HEAD-MONTH   PIC X(09).                          
001630                  05  FILLER          PIC X(01) VALUE SPACE.              
001640                  05  RL-HEAD-YEAR    PIC 9(04).                          
001650                  05  FILLER          PIC X(01) VALUE ":".                
001660                  05  FILLER          PIC X(43) VALUE SPACES.             
001670                                                                          
001680*       Prints regardless of value - a zero-income month still            
001690*       gets a line reading Total Income: $0.00 rather than being         
001700*       skipped, so the report always shows all three summary             
001710        lines in the same fixed order.                                    
001720              01  RL-INCOME.                                              
001730                  05  FILLER          PIC X(14)                           
001740                          VALUE "Total Income: ".                         
001750                  05  RL-INCOME-AMT   PIC $Z,ZZZ,ZZ9.99-.                 
001760                  05  FILLER          PIC X(52) VALUE SPACES.             
001770                                                                          
001780*       Same rule as RL-INCOME above - always prints, even when           
001790*       the household logged not a single expense entry.                  
001800              01  RL-EXPENSE.                                             
001810                  05  FILLER          PIC X(16)                           
001820                          VALUE "Total Expenses: ".                       
001830                  05  RL-EXP-AMT      PIC $Z,ZZZ,ZZ9.99-.                 
001840                  05  FILLER          PIC X(50) VALUE SPACES.             
001850                                                                          
001860*       Printed only when PRINT-TOP-CATEGORIES finds at least             
001870*       one category with a positive total - see the guard                
001880*       clause down in the PROCEDURE DIVISION.                            
001890              01  RL-TOPCAT-HEADING.                                      
001900                  05  FILLER          PIC X(23)                           
001910                          VALUE "Top Expense Categories:".                
001920                  05  FILLER          PIC X(57) VALUE SPACES.             
001930                                                                          
001940*       Single-digit rank is deliberate - at most three lines             
001950*       ever print here, so a 9(01) rank field is wide enough             
001960*       and matches the field-width habits of this report.                
001970              01  RL-CATEGORY-DETAIL.                                     
001980                  05  RL-CAT-RANK     PIC 9(01).                          
001990                  05  FILLER          PIC X(02) VALUE ". ".               
002000                  05  RL-CAT-NAME     PIC X(13).                          
002010                  05  FILLER          PIC X(02) VALUE ": ".               
002020                  05  RL-CAT-AMT      PIC $Z,ZZZ,ZZ9.99-.                 
002030                  05  FILLER          PIC X(48) VALUE SPACES.             
002040                                                                          
002050*       Printed when Accounting (or the household, depending on           
002060*       who keys the budget file this cycle) has set a figure             
002070*       for the requested month.                                          
002080              01  RL-BUDGET-SET.                                          
002090                  05  FILLER          PIC X(11)                           
002100                          VALUE "Budget for ".                            
002110                  05  RL-BUD-MONTH    PIC X(09).                          
002120                  05  FILLER          PIC X(01) VALUE SPACE.              
002130                  05  RL-BUD-YEAR     PIC 9(04).                          
002140                  05  FILLER          PIC X(02) VALUE ": ".               
002150                  05  RL-BUD-AMT      PIC $Z,ZZZ,ZZ9.99-.                 
002160                  05  FILLER          PIC X(39) VALUE SPACES.             
002170                                                                          
002180*       Printed instead of RL-BUDGET-SET when LOOK-UP-MONTH-              
002190*       BUDGET (PL-LOOK-UP-MONTH-BUDGET.CBL) finds no matching            
002200*       entry in the budget file for this month/year.                     
002210              01  RL-BUDGET-NOTSET.                                       
002220                  05  FILLER          PIC X(18)                           
002230                          VALUE "No budget set for ".                     
002240                  05  RL-NOBUD-MONTH  PIC X(09).                          
002250                  05  FILLER          PIC X(01) VALUE SPACE.              
002260                  05  RL-NOBUD-YEAR   PIC 9(04).                          
002270                  05  FILLER          PIC X(48) VALUE SPACES.             
002280                                                                          
002290*       Printed only when at least one tag posted a positive              
002300        total this month - many households never use tags at              
002310*       all, and this section simply does not appear for them.            
002320              01  RL-TAGS-HEADING.                                        
002330                  05  FILLER          PIC X(13)                           
002340                          VALUE "Tags Summary:".                          
002350                  05  FILLER          PIC X(67) VALUE SPACES.             
002360                                                                          
002370*       Two-digit rank here, unlike the category line's one               
002380        digit, since as many as twenty tags can print.                    
002390              01  RL-TAG-DETAIL.                                          
002400                  05  RL-TAG-RANK     PIC 9(02).                          
002410                  05  FILLER          PIC X(02) VALUE ". ".               
002420                  05  RL-TAG-NAME     PIC X(10).                          
002430                  05  FILLER          PIC X(02) VALUE ": ".               
002440                  05  RL-TAG-AMT      PIC $Z,ZZZ,ZZ9.99-.                 
002450                  05  FILLER          PIC X(50) VALUE SPACES.             
002460                                                                          
002470*             ----------------------------------------------              
002480*             Local sort scratch for the tag summary - the                
002490*             tag table is ranked in place, so no separate                
002500*             rank table is needed as it is for categories                
002510*             (categories need one because the category                   
002520*             breakdown is small and fixed at six; the tag                
002530*             table already carries nothing but name and total,           
002540*             so it can be sorted where it sits).                         
002550*             ----------------------------------------------              
002560              77  W-TAG-SORT-I         PIC 9(02) COMP.                    
002570              77  W-TAG-SORT-J         PIC 9(02) COMP.                    
002580              77  W-TAG-SORT-SWITCH    PIC X(01).                         
002590                  88  W-TAG-SWAP-MADE  VALUE "Y".                         
002600                                                                          
002610      PROCEDURE DIVISION.                                                 
002620                                                                          
002630*    ---------------------------------------------------------            
002640*    MAIN-PROCESS - creates the report file, reads the one                
002650*    control card, loads and totals the register, looks up                
002660*    the month's budget entry (used only to decide the budget             
002670*    line's wording further down), then prints the heading and            
002680*    body sections in report order before closing out.                    
002690*    ---------------------------------------------------------            
002700      MAIN-PROCESS.                                                       
002710          OPEN OUTPUT SUMMARY-REPORT.                                     
002720*            Fresh file every run - this program always creates the       
002730*            report from scratch; TRACK-MONTHLY-BUDGET is the one         
002740*            that reopens it EXTEND to append its own section.            
002750          PERFORM READ-REQUEST-CARD.                                      
002760          PERFORM BUILD-TRANSACTION-TABLE.                                
002770          PERFORM COMPUTE-MONTH-TOTALS.                                   
002780          PERFORM LOOK-UP-MONTH-BUDGET.                                   
002790*            Looked up here, ahead of the print paragraphs, so            
002800*            PRINT-BUDGET-LINE below only has to test the 88-level        
002810*            switch W-BUDGET-IS-SET rather than search the file           
002820*            itself at print time.                                        
002830          PERFORM GET-MONTH-NAME.                                         
002840          PERFORM PRINT-HEADINGS.                                         
002850          PERFORM PRINT-SUMMARY-BODY.                                     
002860          PERFORM FINALIZE-PAGE.                                          
002870          CLOSE SUMMARY-REPORT.                                           
002880          EXIT PROGRAM.                                                   
002890*        EXIT PROGRAM then STOP RUN, in that order, is this               
002900*        shop's standard closing pair for a called subprogram -           
002910*        EXIT PROGRAM returns control to CALLers under a                  
002920*        run-unit, STOP RUN covers the case where this load               
002930*        module is ever run stand-alone from a job step of its            
002940*        own instead of via the driver's CALL.                            
002950          STOP RUN.                                                       
002960                                                                          
002970*    ---------------------------------------------------------            
002980*    READ-REQUEST-CARD - same card the driver already read                
002990*    once; this program keeps to shop practice and rereads it             
003000*    independently rather than accepting it on linkage.  A                
003010*    missing card defaults quietly to January 1900 rather than            
003020*    abending - the driver's own READ-CONTROL-CARD already                
003030*    warned the log if the card was absent, so there is no                
003040*    need to warn twice.                                                  
003050*    ---------------------------------------------------------            
003060      READ-REQUEST-CARD.                                                  
003070          OPEN INPUT REQUEST-FILE.                                        
003080          READ REQUEST-FILE                                               
003090              AT END                                                      
003100                  MOVE 1 TO REQ-MONTH                                     
003110                  MOVE 1900 TO REQ-YEAR                                   
003120*                January 1900 is not a real request - it is a             
003130*                sentinel chosen so an accidental blank-card run          
003140*                still produces a report instead of an abend, and         
003150*                the absurd year makes the mistake obvious on the         
003160*                printed page.                                            
003170          END-READ.                                                       
003180          CLOSE REQUEST-FILE.                                             
003190                                                                          
003200*    ---------------------------------------------------------            
003210*    PRINT-SUMMARY-BODY - the four report sections in the                 
003220*    fixed order Accounting asked for back in 1994/95/96:                 
003230*    heading, income/expense totals, top expense categories,              
003240*    budget line, tag summary.  A blank line separates each               
003250*    section from the next so the printed page reads cleanly.             
003260*    ---------------------------------------------------------            
003270      PRINT-SUMMARY-BODY.                                                 
003280          MOVE W-MONTH-NAME-OUT TO RL-HEAD-MONTH.                         
003290          MOVE REQ-YEAR TO RL-HEAD-YEAR.                                  
003300          MOVE RL-HEADING TO REPORT-LINE.                                 
003310*        Same one-shot group MOVE pattern used throughout this            
003320*        program's print paragraphs - fill the WORKING-STORAGE            
003330*        01-level, then MOVE the whole group to REPORT-LINE.              
003340          WRITE REPORT-LINE.                                              
003350          PERFORM WRITE-BLANK-REPORT-LINE.                                
003360          MOVE W-MONTH-INCOME TO RL-INCOME-AMT.                           
003370*        W-MONTH-INCOME comes straight from PL-COMPUTE-MONTH-             
003380*        TOTALS.CBL's COMPUTE-MONTH-TOTALS paragraph, already             
003390*        scoped to the requested month by the date filter there.          
003400          MOVE RL-INCOME TO REPORT-LINE.                                  
003410          WRITE REPORT-LINE.                                              
003420          MOVE W-MONTH-EXPENSE TO RL-EXP-AMT.                             
003430*        Likewise W-MONTH-EXPENSE - see the note on income just           
003440*        above.                                                           
003450          MOVE RL-EXPENSE TO REPORT-LINE.                                 
003460          WRITE REPORT-LINE.                                              
003470          PERFORM PRINT-TOP-CATEGORIES.                                   
003480          PERFORM WRITE-BLANK-REPORT-LINE.                                
003490          PERFORM PRINT-BUDGET-LINE.                                      
003500          PERFORM PRINT-TAG-SUMMARY.                                      
003510                                                                          
003520*    ---------------------------------------------------------            
003530*    PRINT-TOP-CATEGORIES - copies the six fixed category                 
003540*    totals into a small rank table, sorts that table highest-            
003550*    total-first, then prints up to the top three - fewer if a            
003560*    category posted nothing this month, since a zero-total               
003570*    category is not "top" anything and Req 940-142 only ever             
003580*    asked to see categories that actually had spending.  If              
003590*    even the highest category is zero the whole section                  
003600*    (heading included) is skipped rather than printing an                
003610*    empty list.                                                          
003620*    ---------------------------------------------------------            
003630      PRINT-TOP-CATEGORIES.                                               
003640          PERFORM COPY-ONE-CATEGORY-RANK                                  
003650              VARYING W-CAT-SORT-I FROM 1 BY 1                            
003660                  UNTIL W-CAT-SORT-I > W-CATEGORY-COUNT.                  
003670          PERFORM SORT-CATEGORY-TOTALS-DESC.                              
003680          IF W-CATRANK-TOTAL (1) > ZERO                                   
003690*            Testing only the first (highest) entry is enough -           
003700*            SORT-CATEGORY-TOTALS-DESC above has already put the          
003710*            largest total in slot one, so if it is zero every            
003720*            other slot is zero too.                                      
003730              PERFORM WRITE-BLANK-REPORT-LINE                             
003740              MOVE RL-TOPCAT-HEADING TO REPORT-LINE                       
003750              WRITE REPORT-LINE                                           
003760              PERFORM PRINT-ONE-CATEGORY-LINE                             
003770                  VARYING W-CAT-SORT-I FROM 1 BY 1                        
003780                      UNTIL W-CAT-SORT-I > 3                              
003790                         OR W-CATRANK-TOTAL (W-CAT-SORT-I)                
003800                             = ZERO.                                      
003810                                                                          
003820*        Straight field-for-field copy from the fixed category            
003830*        table (wscat01.cbl, filled by PL-COMPUTE-MONTH-TOTALS.           
003840*        CBL) into the local rank table - a separate table is             
003850*        kept here so the sort below can reorder entries                  
003860*        without disturbing the category totals PL-COMPUTE-               
003870*        MONTH-TOTALS.CBL still owns.                                     
003880      COPY-ONE-CATEGORY-RANK.                                             
003890          MOVE W-CATEGORY-NAME-ENTRY (W-CAT-SORT-I)                       
003900              TO W-CATRANK-NAME (W-CAT-SORT-I).                           
003910          MOVE W-CATEGORY-TOTAL-ENTRY (W-CAT-SORT-I)                      
003920              TO W-CATRANK-TOTAL (W-CAT-SORT-I).                          
003930                                                                          
003940*        Same exchange-sort shape as the register load                    
003950*        copybook - a fixed six-entry table sorts in a few                
003960*        passes at most, so no attempt was ever made to bring             
003970*        in a faster algorithm for a table this small.                    
003980      SORT-CATEGORY-TOTALS-DESC.                                          
003990          MOVE "Y" TO W-CAT-SWITCH.                                       
004000          PERFORM SORT-CATEGORY-ONE-PASS                                  
004010              UNTIL NOT W-CAT-SWAP-MADE.                                  
004020                                                                          
004030      SORT-CATEGORY-ONE-PASS.                                             
004040          MOVE "N" TO W-CAT-SWITCH.                                       
004050          PERFORM COMPARE-CATEGORY-ADJACENT                               
004060              VARYING W-CAT-SORT-I FROM 1 BY 1                            
004070                  UNTIL W-CAT-SORT-I >= W-CATEGORY-COUNT.                 
004080                                                                          
004090*        Descending on total - the whole point of this rank               
004100*        table is "biggest spender first", the opposite order             
004110*        from the register's newest-date-first sort.                      
004120*                                                                         
004130*        Category count is fixed at six (wscat01.cbl), so this            
004140*        sort always runs the same worst-case number of passes            
004150*        regardless of how many categories actually posted                
004160*        spending this month - a zero-total category still                
004170*        occupies a table slot and takes part in the compare.             
004180      COMPARE-CATEGORY-ADJACENT.                                          
004190          COMPUTE W-CAT-SORT-J = W-CAT-SORT-I + 1.                        
004200          IF W-CATRANK-TOTAL (W-CAT-SORT-I)                               
004210                  < W-CATRANK-TOTAL (W-CAT-SORT-J)                        
004220              PERFORM SWAP-CATEGORY-ENTRIES                               
004230              MOVE "Y" TO W-CAT-SWITCH.                                   
004240                                                                          
004250      SWAP-CATEGORY-ENTRIES.                                              
004260*        Three-field scratch swap - name and total move out to            
004270*        W-CATRANK-SWAP-NAME/-TOTAL, the J entry moves down into          
004280*        I, then the scratch values move into J.  Same pattern            
004290*        the register's own SWAP-TWO-ENTRIES uses, just over              
004300*        two fields instead of seven since a rank entry carries           
004310*        no date, amount, description or tags.                            
004320          MOVE W-CATRANK-NAME (W-CAT-SORT-I)                              
004330              TO W-CATRANK-SWAP-NAME.                                     
004340          MOVE W-CATRANK-TOTAL (W-CAT-SORT-I)                             
004350              TO W-CATRANK-SWAP-TOTAL.                                    
004360          MOVE W-CATRANK-NAME (W-CAT-SORT-J)                              
004370              TO W-CATRANK-NAME (W-CAT-SORT-I).                           
004380          MOVE W-CATRANK-TOTAL (W-CAT-SORT-J)                             
004390              TO W-CATRANK-TOTAL (W-CAT-SORT-I).                          
004400          MOVE W-CATRANK-SWAP-NAME                                        
004410              TO W-CATRANK-NAME (W-CAT-SORT-J).                           
004420          MOVE W-CATRANK-SWAP-TOTAL                                       
004430              TO W-CATRANK-TOTAL (W-CAT-SORT-J).                          
004440                                                                          
004450*        One category, one printed line - rank number, name,              
004460*        edited dollar amount.                                            
004470      PRINT-ONE-CATEGORY-LINE.                                            
004480          MOVE W-CAT-SORT-I TO RL-CAT-RANK.                               
004490*        Rank number here is simply the sorted position, not              
004500*        anything looked up - after the descending sort above,            
004510*        position 1 is the largest total by definition.                   
004520          MOVE W-CATRANK-NAME (W-CAT-SORT-I) TO RL-CAT-NAME.              
004530          MOVE W-CATRANK-TOTAL (W-CAT-SORT-I) TO RL-CAT-AMT.              
004540          MOVE RL-CATEGORY-DETAIL TO REPORT-LINE.                         
004550*        Whole 80-byte group MOVEd in one shot here, unlike               
004560*        LOAD-ONE-TRANSACTION's field-by-field MOVEs in the               
004570*        register copybook - a print line and its record are              
004580*        identically laid out, so a group MOVE is safe and                
004590*        this shop's print paragraphs consistently use it.                
004600          WRITE REPORT-LINE.                                              
004610                                                                          
004620*    ---------------------------------------------------------            
004630*    PRINT-BUDGET-LINE - one of two mutually exclusive                    
004640*    outcomes: the household set a budget for this month, in              
004650*    which case the figure prints; or it did not, in which                
004660*    case a plain "No budget set for" message prints instead.             
004670*    The actual remaining-budget arithmetic is not this                   
004680*    program's job - TRACK-MONTHLY-BUDGET, called next by the             
004690*    driver, appends that calculation as its own section of               
004700*    the same report.                                                     
004710*                                                                         
004720*        Neither branch below touches the transaction listing -           
004730*        that is purely a job-log artifact produced by the                
004740*        driver, not a figure this paragraph has any reason to            
004750*        reference.                                                       
004760*    ---------------------------------------------------------            
004770      PRINT-BUDGET-LINE.                                                  
004780          IF W-BUDGET-IS-SET                                              
004790              MOVE W-MONTH-NAME-OUT TO RL-BUD-MONTH                       
004800              MOVE REQ-YEAR TO RL-BUD-YEAR                                
004810              MOVE W-BUDGET-AMOUNT TO RL-BUD-AMT                          
004820              MOVE RL-BUDGET-SET TO REPORT-LINE                           
004830          ELSE                                                            
004840              MOVE W-MONTH-NAME-OUT TO RL-NOBUD-MONTH                     
004850              MOVE REQ-YEAR TO RL-NOBUD-YEAR                              
004860              MOVE RL-BUDGET-NOTSET TO REPORT-LINE.                       
004870          WRITE REPORT-LINE.                                              
004880                                                                          
004890*    ---------------------------------------------------------            
004900*    PRINT-TAG-SUMMARY - added by ticket FB-0103 (see change              
004910*    log).  Unlike the fixed six-category table, the tag table            
004920*    can hold anywhere from zero to twenty entries depending              
004930*    on how many distinct tags the household actually used                
004940*    this month, so this section (heading included) is skipped            
004950*    entirely when no tag posted a positive total - there is              
004960*    no fixed "top three" ceiling here, every tag with a                  
004970*    positive total prints, in descending order.                          
004980*                                                                         
004990*        Tag names are free text keyed by the household at entry          
005000*        time, not a fixed table like the six spending categories         
005010*        above - two different capitalisations of the same tag            
005020*        are treated as two separate tags here, since                     
005030*        CATEGORY-NORMALIZE-ENTRY in the register-load copybook           
005040*        only folds case on the category field, never on tags.            
005050*    ---------------------------------------------------------            
005060      PRINT-TAG-SUMMARY.                                                  
005070          PERFORM SORT-TAG-TOTALS-DESC.                                   
005080          IF W-TAG-COUNT > ZERO AND W-TAG-TOTAL (1) > ZERO                
005090              PERFORM WRITE-BLANK-REPORT-LINE                             
005100              MOVE RL-TAGS-HEADING TO REPORT-LINE                         
005110              WRITE REPORT-LINE                                           
005120              PERFORM PRINT-ONE-TAG-LINE                                  
005130                  VARYING W-TAG-SUBSCRIPT FROM 1 BY 1                     
005140                      UNTIL W-TAG-SUBSCRIPT > W-TAG-COUNT                 
005150                         OR W-TAG-TOTAL (W-TAG-SUBSCRIPT)                 
005160                             = ZERO.                                      
005170                                                                          
005180*        Guard against a zero- or one-entry tag table exactly             
005190*        as the register's own sort does - no sense running a             
005200*        sort pass over nothing or over a single entry that is            
005210*        already "sorted" by definition.                                  
005220      SORT-TAG-TOTALS-DESC.                                               
005230          IF W-TAG-COUNT > 1                                              
005240              MOVE "Y" TO W-TAG-SORT-SWITCH                               
005250              PERFORM SORT-TAG-ONE-PASS                                   
005260                  UNTIL NOT W-TAG-SWAP-MADE.                              
005270                                                                          
005280      SORT-TAG-ONE-PASS.                                                  
005290          MOVE "N" TO W-TAG-SORT-SWITCH.                                  
005300          PERFORM COMPARE-TAG-ADJACENT                                    
005310              VARYING W-TAG-SORT-I FROM 1 BY 1                            
005320                  UNTIL W-TAG-SORT-I >= W-TAG-COUNT.                      
005330                                                                          
005340      COMPARE-TAG-ADJACENT.                                               
005350          COMPUTE W-TAG-SORT-J = W-TAG-SORT-I + 1.                        
005360          IF W-TAG-TOTAL (W-TAG-SORT-I)                                   
005370                  < W-TAG-TOTAL (W-TAG-SORT-J)                            
005380              PERFORM SWAP-TAG-ENTRIES                                    
005390              MOVE "Y" TO W-TAG-SORT-SWITCH.                              
005400                                                                          
005410      SWAP-TAG-ENTRIES.                                                   
005420*        Same two-field scratch-swap shape as SWAP-CATEGORY-              
005430*        ENTRIES above, over the tag table's name/total pair              
005440*        instead of the category rank table's.                            
005450          MOVE W-TAG-NAME (W-TAG-SORT-I) TO W-TAGRANK-SWAP-NAME.          
005460          MOVE W-TAG-TOTAL (W-TAG-SORT-I)                                 
005470              TO W-TAGRANK-SWAP-TOTAL.                                    
005480          MOVE W-TAG-NAME (W-TAG-SORT-J)                                  
005490              TO W-TAG-NAME (W-TAG-SORT-I).                               
005500          MOVE W-TAG-TOTAL (W-TAG-SORT-J)                                 
005510              TO W-TAG-TOTAL (W-TAG-SORT-I).                              
005520          MOVE W-TAGRANK-SWAP-NAME                                        
005530              TO W-TAG-NAME (W-TAG-SORT-J).                               
005540          MOVE W-TAGRANK-SWAP-TOTAL                                       
005550              TO W-TAG-TOTAL (W-TAG-SORT-J).                              
005560                                                                          
005570*        One tag, one printed line - rank number (up to two               
005580*        digits, unlike the single-digit category rank, since             
005590*        up to twenty tags can print), name, edited amount.               
005600      PRINT-ONE-TAG-LINE.                                                 
005610*        Mirrors PRINT-ONE-CATEGORY-LINE above field for field,           
005620*        just against the tag rank table instead of the                   
005630*        category one, and with the wider two-digit rank.                 
005640          MOVE W-TAG-SUBSCRIPT TO RL-TAG-RANK.                            
005650*        Same logic as the category rank line above, over the             
005660*        tag table's sorted position instead.                             
005670          MOVE W-TAG-NAME (W-TAG-SUBSCRIPT) TO RL-TAG-NAME.               
005680          MOVE W-TAG-TOTAL (W-TAG-SUBSCRIPT) TO RL-TAG-AMT.               
005690          MOVE RL-TAG-DETAIL TO REPORT-LINE.                              
005700*        Same one-shot group MOVE as PRINT-ONE-CATEGORY-LINE.             
005710          WRITE REPORT-LINE.                                              
005720                                                                          
005730*        Shared load/total/budget-lookup/print-mechanics                  
005740*        paragraphs, COPYd in from the general library exactly            
005750*        as the other three programs bring them in.                       
005760      COPY "PL-LOAD-TRANSACTION-REGISTER.CBL".                            
005770      COPY "PL-COMPUTE-MONTH-TOTALS.CBL".                                 
005780      COPY "PL-LOOK-UP-MONTH-BUDGET.CBL".                                 
005790      COPY "PLGENERAL.CBL".                                               
005800      COPY "PLPRINT.CBL".                                                 
005810*        PRINT-HEADINGS and FINALIZE-PAGE, PLPRINT.CBL's two              
005820*        paragraphs, are the only two of that copybook's                  
005830*        contents this program actually PERFORMs - the rest               
005840*        rides along unused, same as the month-scoped                     
005850*        paragraphs do in the ledger driver.                              
005860                                                                          