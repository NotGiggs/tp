000100*    wsreg01.cbl                                                          
000200*    WORKING-STORAGE for the in-memory transaction register built         
000300*    from TRANSACTION-FILE, plus the tag summary table, the sort          
000400*    work areas, and the budget-lookup and end-of-file switches           
000500*    shared by the summary and budget-tracking programs.                  
000600*    WK  1994-11-02  Original entry - ledger-conversion project.          
000700*    RB  1998-02-19  Y2K remediation - dates carried as CCYY, no          
000800*                    two-digit year fields exist in this table.           
000900                                                                          
001000      01  W-TRANSACTION-TABLE.                                            
001100          05  W-TRANSACTION-ENTRY OCCURS 500 TIMES.                       
001200              10  W-TXN-TYPE          PIC X(01).                          
001300                  88  W-TXN-IS-INCOME       VALUE "I".                    
001400                  88  W-TXN-IS-EXPENSE      VALUE "E".                    
001500              10  W-TXN-DATE          PIC 9(08).                          
001600              10  W-TXN-AMOUNT        PIC S9(07)V99.                      
001700              10  W-TXN-CATEGORY      PIC X(13).                          
001800              10  W-TXN-DESC          PIC X(30).                          
001900              10  W-TXN-TAG-1         PIC X(10).                          
002000              10  W-TXN-TAG-2         PIC X(10).                          
002100              10  W-TXN-TAG-3         PIC X(10).                          
002200              10  FILLER              PIC X(05).                          
002300                                                                          
002400      77  W-TRANSACTION-COUNT         PIC 9(05) COMP VALUE ZERO.          
002500      77  W-TXN-SUBSCRIPT             PIC 9(05) COMP VALUE ZERO.          
002600                                                                          
002700      01  W-TOTAL-FIELDS.                                                 
002800          05  W-TOTAL-INCOME          PIC S9(07)V99 VALUE ZERO.           
002900          05  W-TOTAL-EXPENSE         PIC S9(07)V99 VALUE ZERO.           
003000          05  W-TOTAL-BALANCE         PIC S9(07)V99 VALUE ZERO.           
003100          05  W-MONTH-INCOME          PIC S9(07)V99 VALUE ZERO.           
003200          05  W-MONTH-EXPENSE         PIC S9(07)V99 VALUE ZERO.           
003300          05  W-MONTH-BALANCE         PIC S9(07)V99 VALUE ZERO.           
003400          05  FILLER                  PIC X(05).                          
003500                                                                          
003600      01  W-FILTER-DATES.                                                 
003700          05  W-FILTER-START-DATE     PIC 9(08).                          
003800          05  W-FILTER-END-DATE       PIC 9(08).                          
003900          05  FILLER                  PIC X(05).                          
004000                                                                          
004100      01  W-TAG-TABLE.                                                    
004200          05  W-TAG-ENTRY OCCURS 20 TIMES.                                
004300              10  W-TAG-NAME          PIC X(10).                          
004400              10  W-TAG-TOTAL         PIC S9(07)V99.                      
004500              10  FILLER              PIC X(03).                          
004600      77  W-TAG-COUNT                 PIC 9(02) COMP VALUE ZERO.          
004700      77  W-TAG-SUBSCRIPT             PIC 9(02) COMP VALUE ZERO.          
004800      77  W-CURRENT-TAG-NAME          PIC X(10).                          
004900      77  W-TAG-FOUND-SWITCH          PIC X(01).                          
005000          88  W-TAG-IS-FOUND          VALUE "Y".                          
005100                                                                          
005200      01  W-TAG-RANK-TABLE.                                               
005300          05  W-TAG-RANK-ENTRY OCCURS 20 TIMES.                           
005400              10  W-TAGRANK-NAME      PIC X(10).                          
005500              10  W-TAGRANK-TOTAL     PIC S9(07)V99.                      
005600              10  FILLER              PIC X(03).                          
005700      77  W-TAGRANK-SWAP-NAME         PIC X(10).                          
005800      77  W-TAGRANK-SWAP-TOTAL        PIC S9(07)V99.                      
005900                                                                          
006000      01  W-SWAP-AREA.                                                    
006100          05  W-SWAP-TYPE             PIC X(01).                          
006200          05  W-SWAP-DATE             PIC 9(08).                          
006300          05  W-SWAP-AMOUNT           PIC S9(07)V99.                      
006400          05  W-SWAP-CATEGORY         PIC X(13).                          
006500          05  W-SWAP-DESC             PIC X(30).                          
006600          05  W-SWAP-TAG-1            PIC X(10).                          
006700          05  W-SWAP-TAG-2            PIC X(10).                          
006800          05  W-SWAP-TAG-3            PIC X(10).                          
006900          05  FILLER                  PIC X(05).                          
007000                                                                          
007100      77  W-SORT-SWITCH               PIC X(01).                          
007200          88  W-SWAP-MADE             VALUE "Y".                          
007300      77  W-SORT-I                    PIC 9(05) COMP.                     
007400      77  W-SORT-J                    PIC 9(05) COMP.                     
007500                                                                          
007600      01  W-BUDGET-FIELDS.                                                
007700          05  W-BUDGET-AMOUNT         PIC S9(07)V99.                      
007800          05  W-REMAINING-BUDGET      PIC S9(07)V99.                      
007900          05  FILLER                  PIC X(05).                          
008000      77  W-BUDGET-FOUND-SWITCH       PIC X(01).                          
008100          88  W-BUDGET-IS-SET         VALUE "Y".                          
008200          88  W-BUDGET-NOT-SET        VALUE "N".                          
008300                                                                          
008400      01  W-EOF-SWITCHES.                                                 
008500          05  W-END-OF-TRANSACTION-FILE   PIC X(01) VALUE "N".            
008600              88  END-OF-TRANSACTION-FILE VALUE "Y".                      
008700          05  W-END-OF-BUDGET-FILE        PIC X(01) VALUE "N".            
008800              88  END-OF-BUDGET-FILE      VALUE "Y".                      
008900          05  FILLER                      PIC X(05).                      
