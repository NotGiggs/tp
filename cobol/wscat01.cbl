000100*    wscat01.cbl                                                          
000200*    WORKING-STORAGE for the fixed expense-category table used by         
000300*    the finance register - six categories only, "Others" is the          
000400*    catch-all bucket for anything blank or not recognised.               
000500*    WK  1994-11-02  Original entry, replacing the old free-text          
000600*                    category field with a fixed six-way table.           
000700*    RB  1998-02-19  Y2K remediation pass - no date fields in this        
000800*                    copybook, reviewed with no changes needed.           
000900                                                                          
001000      01  W-CATEGORY-NAME-TABLE.                                          
001100          05  FILLER  PIC X(13) VALUE "Food".                             
001200          05  FILLER  PIC X(13) VALUE "Transport".                        
001300          05  FILLER  PIC X(13) VALUE "Shopping".                         
001400          05  FILLER  PIC X(13) VALUE "Bills".                            
001500          05  FILLER  PIC X(13) VALUE "Entertainment".                    
001600          05  FILLER  PIC X(13) VALUE "Others".                           
001700      01  W-CATEGORY-NAME-R REDEFINES W-CATEGORY-NAME-TABLE.              
001800          05  W-CATEGORY-NAME-ENTRY OCCURS 6 TIMES                        
001900                      PIC X(13).                                          
002000                                                                          
002100      01  W-CATEGORY-TOTAL-TABLE.                                         
002200          05  W-CATEGORY-TOTAL-ENTRY OCCURS 6 TIMES                       
002300                      PIC S9(07)V99 VALUE ZERO.                           
002400          05  FILLER                  PIC X(05).                          
002500                                                                          
002600      01  W-CATEGORY-RANK-TABLE.                                          
002700          05  W-CATEGORY-RANK-ENTRY OCCURS 6 TIMES.                       
002800              10  W-CATRANK-NAME     PIC X(13).                           
002900              10  W-CATRANK-TOTAL    PIC S9(07)V99.                       
003000              10  FILLER             PIC X(03).                           
003100                                                                          
003200      77  W-CATEGORY-UPPER             PIC X(13).                         
003300      77  W-CATEGORY-COUNT             PIC 9(01) COMP VALUE 6.            
003400      77  W-CAT-SORT-I                 PIC 9(01) COMP.                    
003500      77  W-CAT-SORT-J                 PIC 9(01) COMP.                    
003600      77  W-CAT-SWITCH                 PIC X(01).                         
003700          88  W-CAT-SWAP-MADE          VALUE "Y".                         
003800      77  W-CATRANK-SWAP-NAME          PIC X(13).                         
003900      77  W-CATRANK-SWAP-TOTAL         PIC S9(07)V99.                     
