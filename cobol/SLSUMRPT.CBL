000100*    SLSUMRPT.CBL                                                         
000200*    FILE-CONTROL entry for the monthly-summary print file.               
000300*    JR  1988-04-11  Original entry, ledger-conversion project.           
000400      SELECT SUMMARY-REPORT                                               
000500             ASSIGN TO "SUMRPT"                                           
000600             ORGANIZATION IS LINE SEQUENTIAL.                             
