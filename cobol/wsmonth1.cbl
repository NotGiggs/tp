000100*    wsmonth1.cbl                                                         
000200*    WORKING-STORAGE used by PLGENERAL.CBL and by                         
000300*    PL-COMPUTE-MONTH-TOTALS.CBL to turn a REQ-MONTH/REQ-YEAR pair        
000400*    into a month name, and into the first and last day of that           
000500*    month (leap years included).                                         
000600*    WK  1994-11-02  Adapted from the old date-heading copybook,          
000700*                    the calendar and leap-year math unchanged.           
000800*    RB  1998-02-19  Y2K remediation - date carried as CCYY, no           
000900*                    two-digit year fields found in this copybook.        
001100                                                                          
001200      01  W-MONTH-DATE-FIELDS.                                            
001300          05  W-MONTH-DATE-CCYY-MM-DD  PIC 9(08).                         
001400          05  FILLER                  PIC X(05).                          
001500      01  W-MONTH-DATE-R REDEFINES W-MONTH-DATE-FIELDS.                   
001600          05  W-MONTH-DATE-CCYY        PIC 9(04).                         
001700          05  W-MONTH-DATE-MM          PIC 9(02).                         
001800              88  W-MONTH-NUMBER-VALID VALUE 1 THRU 12.                   
001900          05  W-MONTH-DATE-DD          PIC 9(02).                         
002000          05  FILLER                  PIC X(05).                          
002100                                                                          
002200      01  W-MONTH-NAME-TABLE.                                             
002300          05  FILLER  PIC X(09) VALUE "January".                          
002400          05  FILLER  PIC X(09) VALUE "February".                         
002500          05  FILLER  PIC X(09) VALUE "March".                            
002600          05  FILLER  PIC X(09) VALUE "April".                            
002700          05  FILLER  PIC X(09) VALUE "May".                              
002800          05  FILLER  PIC X(09) VALUE "June".                             
002900          05  FILLER  PIC X(09) VALUE "July".                             
003000          05  FILLER  PIC X(09) VALUE "August".                           
003100          05  FILLER  PIC X(09) VALUE "September".                        
003200          05  FILLER  PIC X(09) VALUE "October".                          
003300          05  FILLER  PIC X(09) VALUE "November".                         
003400          05  FILLER  PIC X(09) VALUE "December".                         
003500      01  W-MONTH-NAME-R REDEFINES W-MONTH-NAME-TABLE.                    
003600          05  W-MONTH-NAME-ENTRY OCCURS 12 TIMES                          
003700                      PIC X(09).                                          
003800                                                                          
003900      01  W-MONTH-DAYS-TABLE.                                             
004000          05  FILLER  PIC 99 VALUE 31.                                    
004100          05  FILLER  PIC 99 VALUE 28.                                    
004200          05  FILLER  PIC 99 VALUE 31.                                    
004300          05  FILLER  PIC 99 VALUE 30.                                    
004400          05  FILLER  PIC 99 VALUE 31.                                    
004500          05  FILLER  PIC 99 VALUE 30.                                    
004600          05  FILLER  PIC 99 VALUE 31.                                    
004700          05  FILLER  PIC 99 VALUE 31.                                    
004800          05  FILLER  PIC 99 VALUE 30.                                    
004900          05  FILLER  PIC 99 VALUE 31.                                    
005000          05  FILLER  PIC 99 VALUE 30.                                    
005100          05  FILLER  PIC 99 VALUE 31.                                    
005200      01  W-MONTH-DAYS-R REDEFINES W-MONTH-DAYS-TABLE.                    
005300          05  W-MONTH-DAYS-ENTRY OCCURS 12 TIMES                          
005400                      PIC 99.                                             
005500                                                                          
005600      01  W-LEAP-YEAR-FIELDS.                                             
005700          05  W-LEAP-YEAR-FLAG         PIC X(01).                         
005800              88  W-YEAR-IS-LEAP       VALUE "Y".                         
005900          05  FILLER                  PIC X(05).                          
006000                                                                          
006100      77  W-DUMMY-QUOTIENT             PIC 9(06) COMP.                    
006200      77  W-LEAP-YEAR-REMAINDER-4      PIC 9(03) COMP.                    
006300      77  W-LEAP-YEAR-REMAINDER-100    PIC 9(03) COMP.                    
006400      77  W-LEAP-YEAR-REMAINDER-400    PIC 9(03) COMP.                    
006500      77  W-LAST-DAY-OF-MONTH          PIC 9(02).                         
006600      77  W-MONTH-NAME-OUT             PIC X(09).                         
