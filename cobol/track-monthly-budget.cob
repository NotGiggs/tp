000100*    track-monthly-budget.cob                                             
000110*    Appends the budget-tracking section to SUMMARY-REPORT: the           
000120*    month's budget line and the remaining-budget line, or the            
000130*    no-budget message when Accounting never entered a figure             
000140*    for the requested month.  Opens SUMMARY-REPORT in EXTEND             
000150*    mode since MONTHLY-FINANCIAL-SUMMARY has already created it          
000160*    earlier in the same run.                                             
000170*                                                                         
000180*    CHANGE LOG                                                           
000190*    WK  1994-11-02  Original entry - ledger-conversion project,          
000200*                    replacing the old pay-selected-voucher report        
000210*                    with the budget-remaining calculation.               
000220*    JT  1996-09-30  Ticket FB-0104 - remaining-budget figure now         
000230*                    rounded to the nearest cent per Accounting's         
000240*                    request; previously truncated.                       
000250*    RB  1998-02-19  Y2K remediation - REQ-YEAR carried as CCYY           
000260*                    throughout, no two-digit year math in this           
000270*                    program.                                             
000280*    RB  1999-11-30  Ticket FB-0140 - confirmed clean for century         
000290*                    rollover.                                            
000300*    DM  2002-09-17  Ticket FB-0163 - overview control totals now         
000310*                    computed once in the driver ahead of this            
000320*                    program's CALL; no change to this report.            
000330*    DM  2004-01-08  Ticket FB-0179 - a household called in               
000340*                    asking why their remaining budget showed a           
000350*                    negative figure when they still had money            
000360*                    left; turned out they had simply overspent           
000370*                    their own budget for the month.  A negative          
000380*                    RL-REM-AMT is correct and expected in that           
000390*                    case - the PIC ...99- edit picture already           
000400*                    prints the trailing minus sign, so nothing           
000410*                    changed here, only the help-desk script.             
000420*                                                                         
000430*    This program is the second of the two that together make up          
000440*    the printed monthly report - MONTHLY-FINANCIAL-SUMMARY opens         
000450*    SUMMARY-REPORT fresh and writes the income/expense/category/         
000460*    tag sections; this one reopens the same file in EXTEND mode          
000470*    and appends the budget-tracking section as the last thing            
000480*    on the page before FINALIZE-PAGE (PLPRINT.CBL) closes it out.        
000490      IDENTIFICATION DIVISION.                                            
000500      PROGRAM-ID.    TRACK-MONTHLY-BUDGET.                                
000510      AUTHOR.        W KOSINSKI.                                          
000520      INSTALLATION.  DATA PROCESSING - FINANCE SYSTEMS.                   
000530      DATE-WRITTEN.  11/02/94.                                            
000540      DATE-COMPILED.                                                      
000550      SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.                    
000560                                                                          
000570*    Runs unattended, called by the ledger driver right after             
000580*    MONTHLY-FINANCIAL-SUMMARY - there is no operator interaction         
000590*    anywhere in this program.                                            
000600      ENVIRONMENT DIVISION.                                               
000610          CONFIGURATION SECTION.                                          
000620          SPECIAL-NAMES.                                                  
000630              C01 IS TOP-OF-FORM.                                         
000640          INPUT-OUTPUT SECTION.                                           
000650          FILE-CONTROL.                                                   
000660*                                                                         
000670*        Same four SELECTs as MONTHLY-FINANCIAL-SUMMARY - this            
000680*        program has to load the register and compute the same            
000690*        month totals independently, since no linkage carries             
000700*        forward from the earlier program's CALL.                         
000710              COPY "SLREQCTL.CBL".                                        
000720              COPY "SLTRANS.CBL".                                         
000730              COPY "SLBUDGT.CBL".                                         
000740              COPY "SLSUMRPT.CBL".                                        
000750                                                                          
000760      DATA DIVISION.                                                      
000770          FILE SECTION.                                                   
000780*                                                                         
000790*        FDBUDGT.CBL is the one file layout this program reads            
000800*        that MONTHLY-FINANCIAL-SUMMARY does not use directly             
000810*        for printing - it is COPYd there too only because                
000820*        PL-LOOK-UP-MONTH-BUDGET.CBL, COPYd into both programs,           
000830*        needs the FD declared wherever it is used.                       
000840              COPY "FDREQCTL.CBL".                                        
000850              COPY "FDTRANS.CBL".                                         
000860              COPY "FDBUDGT.CBL".                                         
000870              COPY "FDSUMRPT.CBL".                                        
000880                                                                          
000890          WORKING-STORAGE SECTION.                                        
000900*                                                                         
000910*        Same three shared copybooks as the other three                   
000920*        programs - month names, category table, transaction              
000930*        table - even though this program's own PROCEDURE                 
000940*        DIVISION never looks at a single category.  They come            
000950*        along because PL-COMPUTE-MONTH-TOTALS.CBL (COPYd below)          
000960*        needs them declared.                                             
000970              COPY "wsmonth1.cbl".                                        
000980              COPY "wscat01.cbl".                                         
000990              COPY "wsreg01.cbl".                                         
001000                                                                          
001010*             ----------------------------------------------              
001020*             Report title fields required by PLPRINT.CBL -               
001030*             this program only performs FINALIZE-PAGE, but               
001040*             PRINT-HEADINGS still needs these declared per               
001050*             shop convention.                                            
001060*             ----------------------------------------------              
001070              01  HEADING-1.                                              
001080                  05  FILLER          PIC X(25) VALUE SPACES.             
001090                  05  FILLER          PIC X(25)                           
001100                          VALUE "MONTHLY FINANCIAL SUMMARY".              
001110                  05  FILLER          PIC X(21) VALUE SPACES.             
001120                  05  FILLER          PIC X(05) VALUE "PAGE:".            
001130                  05  H-PAGE-NUMBER   PIC 9(04) VALUE ZERO.               
001140                                                                          
001150              01  HEADING-2.                                              
001160                  05  FILLER          PIC X(80) VALUE ALL "-".            
001170                                                                          
001180*            Declared here but never referenced by this                   
001190*            program's own PROCEDURE DIVISION - PLPRINT.CBL's             
001200*            PRINT-HEADINGS paragraph is the only place either            
001210*            field is touched, and this program never PERFORMs            
001220*            PRINT-HEADINGS (that already ran in MONTHLY-                 
001230*            FINANCIAL-SUMMARY earlier in the same job step, on           
001240*            the same open report file).                                  
001250              77  W-REPORT-PAGE-NUMBER  PIC 9(04) COMP                    
001260                      VALUE ZERO.                                         
001270              77  W-PRINTED-LINES       PIC 9(03) COMP                    
001280                      VALUE ZERO.                                         
001290                                                                          
001300*             ----------------------------------------------              
001310*             Report body lines - each group is exactly 80                
001320*             bytes to match FDSUMRPT.CBL's REPORT-LINE, same             
001330*             fixed-width print-line habit used throughout the            
001340*             report suite.                                               
001350*             ----------------------------------------------              
001360              01  RL-TRK-BUDGET.                                          
001370                  05  FILLER          PIC X(11)                           
001380                          VALUE "Budget for ".                            
001390                  05  RL-TRKBUD-MONTH PIC X(09).                          
001400                  05  FILLER          PIC X(01) VALUE SPACE.              
001410                  05  RL-TRKBUD-YEAR  PIC 9(04).                          
001420                  05  FILLER          PIC X(02) VALUE ": ".               
001430                  05  RL-TRKBUD-AMT   PIC $Z,ZZZ,ZZ9.99-.                 
001440                  05  FILLER          PIC X(39) VALUE SPACES.             
001450                                                                          
001460*            Printed directly under RL-TRK-BUDGET only when a             
001470*            budget was set - see PRINT-BUDGET-TRACKING below.            
001480              01  RL-TRK-REMAINING.                                       
001490                  05  FILLER          PIC X(26)                           
001500                          VALUE "Your remaining budget for ".             
001510                  05  RL-REM-MONTH    PIC X(09).                          
001520                  05  FILLER          PIC X(01) VALUE SPACE.              
001530                  05  RL-REM-YEAR     PIC 9(04).                          
001540                  05  FILLER          PIC X(02) VALUE ": ".               
001550                  05  RL-REM-AMT      PIC $Z,ZZZ,ZZ9.99-.                 
001560                  05  FILLER          PIC X(24) VALUE SPACES.             
001570                                                                          
001580*            Prints instead of RL-TRK-BUDGET/RL-TRK-REMAINING             
001590*            together, never alongside them - see the IF/ELSE             
001600*            in PRINT-BUDGET-TRACKING.                                    
001610              01  RL-TRK-NOBUDGET.                                        
001620                  05  FILLER          PIC X(18)                           
001630                          VALUE "No budget set for ".                     
001640                  05  RL-TRKNOBUD-MONTH   PIC X(09).                      
001650                  05  FILLER          PIC X(01) VALUE SPACE.              
001660                  05  RL-TRKNOBUD-YEAR    PIC 9(04).                      
001670                  05  FILLER          PIC X(01) VALUE ".".                
001680                  05  FILLER          PIC X(47) VALUE SPACES.             
001690                                                                          
001700      PROCEDURE DIVISION.                                                 
001710                                                                          
001720*    ---------------------------------------------------------            
001730*    MAIN-PROCESS - rereads the control card, rebuilds the                
001740*    register and month totals exactly as MONTHLY-FINANCIAL-              
001750*    SUMMARY did, looks up the budget entry, then reopens the             
001760*    already-existing report file in EXTEND mode to append the            
001770*    budget-tracking section as the last part of the page.                
001780*    ---------------------------------------------------------            
001790      MAIN-PROCESS.                                                       
001800          PERFORM READ-REQUEST-CARD.                                      
001810          PERFORM BUILD-TRANSACTION-TABLE.                                
001820          PERFORM COMPUTE-MONTH-TOTALS.                                   
001830          PERFORM LOOK-UP-MONTH-BUDGET.                                   
001840          PERFORM GET-MONTH-NAME.                                         
001850          OPEN EXTEND SUMMARY-REPORT.                                     
001860          PERFORM PRINT-BUDGET-TRACKING.                                  
001870          PERFORM FINALIZE-PAGE.                                          
001880          CLOSE SUMMARY-REPORT.                                           
001890          EXIT PROGRAM.                                                   
001900          STOP RUN.                                                       
001910                                                                          
001920*    ---------------------------------------------------------            
001930*    READ-REQUEST-CARD - identical logic to the same paragraph            
001940*    in MONTHLY-FINANCIAL-SUMMARY; this program has no linkage            
001950*    to that one's copy of REQ-MONTH/REQ-YEAR and has to read             
001960*    its own.  A missing card defaults to January 1900, same              
001970*    sentinel value used everywhere else in this report suite.            
001980*    ---------------------------------------------------------            
001990      READ-REQUEST-CARD.                                                  
002000          OPEN INPUT REQUEST-FILE.                                        
002010          READ REQUEST-FILE                                               
002020              AT END                                                      
002030                  MOVE 1 TO REQ-MONTH                                     
002040                  MOVE 1900 TO REQ-YEAR                                   
002050          END-READ.                                                       
002060          CLOSE REQUEST-FILE.                                             
002070                                                                          
002080*    ---------------------------------------------------------            
002090*    PRINT-BUDGET-TRACKING - the whole business rule for this             
002100*    program in one paragraph.  W-BUDGET-IS-SET (an 88-level              
002110*    off W-BUDGET-AMOUNT's presence flag, set by LOOK-UP-MONTH-           
002120*    BUDGET in PL-LOOK-UP-MONTH-BUDGET.CBL) decides which of              
002130*    two report line pairs prints: budget-set gets both the               
002140*    budget amount and the remaining-budget calculation; no               
002150*    budget gets the single no-budget message instead.                    
002160*    ---------------------------------------------------------            
002170      PRINT-BUDGET-TRACKING.                                              
002180          IF W-BUDGET-IS-SET                                              
002190*                Remaining budget = what was budgeted, less               
002200*                what the month actually netted (income minus             
002210*                expense) - a month that spent more than it               
002220*                earned reduces the remaining figure just as a            
002230*                month with no income at all would.  ROUNDED              
002240*                per ticket FB-0104 in the change log above.              
002250              COMPUTE W-REMAINING-BUDGET ROUNDED =                        
002260                  W-BUDGET-AMOUNT                                         
002270                      - (W-MONTH-INCOME - W-MONTH-EXPENSE)                
002280              MOVE W-MONTH-NAME-OUT TO RL-TRKBUD-MONTH                    
002290              MOVE REQ-YEAR TO RL-TRKBUD-YEAR                             
002300              MOVE W-BUDGET-AMOUNT TO RL-TRKBUD-AMT                       
002310              MOVE RL-TRK-BUDGET TO REPORT-LINE                           
002320              WRITE REPORT-LINE                                           
002330*                Blank line between the budget-set line and               
002340*                the remaining-budget line, matching this                 
002350*                report's habit of a blank separator between              
002360*                distinct pieces of information.                          
002370              PERFORM WRITE-BLANK-REPORT-LINE                             
002380              MOVE W-MONTH-NAME-OUT TO RL-REM-MONTH                       
002390              MOVE REQ-YEAR TO RL-REM-YEAR                                
002400              MOVE W-REMAINING-BUDGET TO RL-REM-AMT                       
002410              MOVE RL-TRK-REMAINING TO REPORT-LINE                        
002420              WRITE REPORT-LINE                                           
002430          ELSE                                                            
002440*                No budget entry for this month - print the               
002450*                plain message and skip the remaining-budget              
002460*                math entirely, since there is nothing to                 
002470*                subtract from.                                           
002480              MOVE W-MONTH-NAME-OUT TO RL-TRKNOBUD-MONTH                  
002490              MOVE REQ-YEAR TO RL-TRKNOBUD-YEAR                           
002500              MOVE RL-TRK-NOBUDGET TO REPORT-LINE                         
002510              WRITE REPORT-LINE.                                          
002520                                                                          
002530*        Shared load/total/budget-lookup/print-mechanics                  
002540*        paragraphs, COPYd in exactly as MONTHLY-FINANCIAL-               
002550*        SUMMARY brings them in - the two programs are built              
002560*        from the same library so their behaviour on the                  
002570*        shared parts never drifts apart.                                 
002580      COPY "PL-LOAD-TRANSACTION-REGISTER.CBL".                            
002590      COPY "PL-COMPUTE-MONTH-TOTALS.CBL".                                 
002600      COPY "PL-LOOK-UP-MONTH-BUDGET.CBL".                                 
002610      COPY "PLGENERAL.CBL".                                               
002620      COPY "PLPRINT.CBL".                                                 
002630                                                                          