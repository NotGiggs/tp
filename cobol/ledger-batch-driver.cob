000100*    ledger-batch-driver.cob                                              
000110*    Nightly batch driver for the personal-finance ledger system.         
000120*    Reads the one summary-request control card for the run               
000130*    and echoes the requested period to the job log, then calls           
000140*    the three finance-register programs in a fixed sequence.             
000150*    Each called program opens and closes its own files - this            
000160*    driver does not pass any linkage.                                    
000170*                                                                         
000180*    Why a driver at all, when each called program reopens the            
000190*    files it needs?  Because Operations runs this job as one             
000200*    step on the overnight schedule, and the control card is              
000210*    only punched/keyed once per run - the driver is the single           
000220*    place that reads it and confirms the period before the               
000230*    three report/maintenance steps fire.  A bad or missing               
000240*    card stops here, not three programs deep.                            
000250*                                                                         
000260*    CHANGE LOG                                                           
000270*    WK  1994-11-02  Original entry - ledger-conversion project,          
000280*                    replacing the old A/P main-menu driver with a        
000290*                    straight-through nightly batch sequence.             
000300*    WK  1995-06-14  Added the run-banner display (Req 940-118) so        
000310*                    Operations can confirm the period on the log         
000320*                    before the reports print.                            
000330*    JT  1996-03-08  Ticket FB-0091 - CALL sequence now                   
000340*                    unconditional; dropped the old                       
000350*                    skip-on-error branch, the three programs             
000360*                    each protect their own file opens.                   
000370*    RB  1998-02-19  Y2K remediation - REQ-YEAR is four digits, no        
000380*                    century-window logic touches this program.           
000390*    RB  1999-11-30  Ticket FB-0140 - confirmed clean for century         
000400*                    rollover, no date math performed here.               
000410*    DM  2002-09-17  Ticket FB-0163 - driver now loads the full           
000420*                    transaction register itself and prints the           
000430*                    whole-register income/expense/balance figures        
000440*                    as an end-of-job control-total banner, ahead         
000450*                    of the three per-request CALLs.  Accounting          
000460*                    had been reconciling the register by hand            
000470*                    against the three report totals every month-         
000480*                    end close; this banner gives them one number         
000490*                    to tie out against instead.                          
000500*                                                                         
000510      IDENTIFICATION DIVISION.                                            
000520      PROGRAM-ID.    LEDGER-BATCH-DRIVER.                                 
000530      AUTHOR.        W KOSINSKI.                                          
000540      INSTALLATION.  DATA PROCESSING - FINANCE SYSTEMS.                   
000550      DATE-WRITTEN.  11/02/94.                                            
000560      DATE-COMPILED.                                                      
000570      SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.                    
000580*                                                                         
000590*    No terminal is attached to this job - it runs unattended on          
000600*    the overnight batch window, so there is no ACCEPT anywhere           
000610*    in this program or in the three it calls.  All direction             
000620*    for the run (the month, the year, the clear-confirm flag)            
000630*    comes off the one control card read below.                           
000640      ENVIRONMENT DIVISION.                                               
000650          CONFIGURATION SECTION.                                          
000660          SPECIAL-NAMES.                                                  
000670              C01 IS TOP-OF-FORM.                                         
000680          INPUT-OUTPUT SECTION.                                           
000690          FILE-CONTROL.                                                   
000700*                                                                         
000710*        Control card and transaction file - the driver only              
000720*        needs these two to build its own copy of the register            
000730*        and print the overview banner; the report/budget/clear           
000740*        programs carry their own SELECTs for the rest.                   
000750              COPY "SLREQCTL.CBL".                                        
000760              COPY "SLTRANS.CBL".                                         
000770                                                                          
000780      DATA DIVISION.                                                      
000790          FILE SECTION.                                                   
000800*                                                                         
000810*        Record layouts below are COPYd, not hand-typed here, so          
000820*        that every program sizing a record agrees with FDTRANS           
000830*        and FDREQCTL exactly - Operations lost an overnight run          
000840*        once to a hand-retyped 01-level that was two bytes short.        
000850              COPY "FDREQCTL.CBL".                                        
000860              COPY "FDTRANS.CBL".                                         
000870                                                                          
000880          WORKING-STORAGE SECTION.                                        
000890*                                                                         
000900*        wsmonth1 supplies the month-name table and leap-year             
000910*        test used for the run banner; wscat01 and wsreg01 are            
000920*        pulled in only because PL-COMPUTE-MONTH-TOTALS.CBL (COPYd        
000930*        further down) needs the category table declared even             
000940*        though this driver never touches a single category -             
000950*        the copybook's COMPUTE-MONTH-TOTALS paragraph is along           
000960*        for the ride with COMPUTE-OVERVIEW-TOTALS.                       
000970              COPY "wsmonth1.cbl".                                        
000980              COPY "wscat01.cbl".                                         
000990              COPY "wsreg01.cbl".                                         
001000                                                                          
001010              01  W-DRIVER-SWITCHES.                                      
001020                  05  W-END-OF-CONTROL-FILE   PIC X(01) VALUE "N".        
001030                      88  END-OF-CONTROL-FILE VALUE "Y".                  
001040                  05  FILLER                  PIC X(05).                  
001050                                                                          
001060*            Run banner - unchanged since the 1995-06-14 entry            
001070*            above, just the month name and four-digit year so            
001080*            the log shows at a glance which period this run              
001090*            covered.                                                     
001100              01  W-RUN-BANNER.                                           
001110                  05  FILLER          PIC X(24)                           
001120                          VALUE "LEDGER BATCH RUN FOR ".                  
001130                  05  W-BANNER-MONTH  PIC X(09).                          
001140                  05  FILLER          PIC X(01) VALUE SPACES.             
001150                  05  W-BANNER-YEAR   PIC 9(04).                          
001160                  05  FILLER          PIC X(41) VALUE SPACES.             
001170*                                                                         
001180*            Overview banner - added 2002-09-17, ticket FB-0163.          
001190*            Three signed edited fields, whole register, no date          
001200*            filter - this is the number Accounting ties the              
001210*            month-end close to.                                          
001220              01  W-OVERVIEW-BANNER.                                      
001230                  05  FILLER          PIC X(17)                           
001240                          VALUE "REGISTER TOTALS ".                       
001250                  05  FILLER          PIC X(08) VALUE "INCOME ".          
001260                  05  W-OV-INCOME     PIC ----,---,---.99.                
001270                  05  FILLER          PIC X(02) VALUE SPACES.             
001280                  05  FILLER          PIC X(08) VALUE "EXPENSE".          
001290                  05  W-OV-EXPENSE    PIC ----,---,---.99.                
001300                  05  FILLER          PIC X(02) VALUE SPACES.             
001310                  05  FILLER          PIC X(08) VALUE "BALANCE".          
001320                  05  W-OV-BALANCE    PIC ----,---,---.99.                
001330                  05  FILLER          PIC X(05) VALUE SPACES.             
001340*                                                                         
001350*            Counts the control cards actually read (zero or one          
001360*            - REQUEST-FILE only ever carries the single card for         
001370*            this run) so DISPLAY-RUN-BANNER can tell a missing           
001380*            card from a present one.                                     
001390              77  W-CONTROL-CARD-COUNT        PIC 9(03) COMP              
001400                      VALUE ZERO.                                         
001410*                                                                         
001420*            Listing line - added 2005-03-11, ticket FB-0188.             
001430*            One line per transaction, printed in the same                
001440*            date-descending order SORT-REGISTER-BY-DATE-DESC             
001450*            leaves the table in, so the DISPLAYed sequence               
001460*            matches the sort with no extra work here.                    
001470              01  W-LISTING-LINE.                                         
001480                  05  FILLER          PIC X(01) VALUE SPACES.             
001490                  05  W-LIST-DATE     PIC 9(08).                          
001500                  05  FILLER          PIC X(01) VALUE SPACES.             
001510                  05  W-LIST-TYPE     PIC X(07).                          
001520                  05  FILLER          PIC X(01) VALUE SPACES.             
001530                  05  W-LIST-AMOUNT   PIC ----,---,---.99.                
001540                  05  FILLER          PIC X(01) VALUE SPACES.             
001550                  05  W-LIST-DESC     PIC X(30).                          
001560                  05  FILLER          PIC X(11) VALUE SPACES.             
001570                                                                          
001580      PROCEDURE DIVISION.                                                 
001590*                                                                         
001600*    ---------------------------------------------------------            
001610*    MAIN-PROCESS - the whole nightly run, top to bottom:                 
001620*    read the card, announce the period, build the in-memory              
001630*    register and print its whole-register totals, then hand              
001640*    off to the three single-purpose programs in the fixed                
001650*    order Operations schedules them.                                     
001660*    ---------------------------------------------------------            
001670      MAIN-PROCESS.                                                       
001680          PERFORM READ-CONTROL-CARD.                                      
001690          PERFORM DISPLAY-RUN-BANNER.                                     
001700*        Build the register once here so the overview totals              
001710*        below reflect every transaction on file, not just the            
001720*        ones that happen to fall in the requested month.                 
001730          PERFORM BUILD-TRANSACTION-TABLE.                                
001740          PERFORM COMPUTE-OVERVIEW-TOTALS.                                
001750          PERFORM DISPLAY-OVERVIEW-TOTALS.                                
001760*        Ticket FB-0188 - the listing was sorted in memory all            
001770*        along but never actually printed anywhere; Operations            
001780*        had been re-running the summary report just to get a             
001790*        transaction-by-transaction record for the audit binder.          
001800          PERFORM DISPLAY-TRANSACTION-LISTING.                            
001810*        The three per-request programs each reread the card              
001820*        and rebuild their own copy of the register - see the             
001830*        header note above on why no linkage is passed.                   
001840          CALL "MONTHLY-FINANCIAL-SUMMARY".                               
001850          CALL "TRACK-MONTHLY-BUDGET".                                    
001860          CALL "CLEAR-TRANSACTION-REGISTER".                              
001870          STOP RUN.                                                       
001880                                                                          
001890*    ---------------------------------------------------------            
001900*    READ-CONTROL-CARD - opens REQUEST-FILE, reads the one                
001910*    card, and counts it.  AT END with zero cards read means              
001920*    Operations submitted the run with an empty or missing                
001930*    control file - DISPLAY-RUN-BANNER below flags that case              
001940*    rather than letting the three CALLs run blind.                       
001950*    ---------------------------------------------------------            
001960      READ-CONTROL-CARD.                                                  
001970          OPEN INPUT REQUEST-FILE.                                        
001980          MOVE "N" TO W-END-OF-CONTROL-FILE.                              
001990          READ REQUEST-FILE                                               
002000              AT END                                                      
002010                  MOVE "Y" TO W-END-OF-CONTROL-FILE                       
002020          END-READ.                                                       
002030          IF NOT END-OF-CONTROL-FILE                                      
002040              ADD 1 TO W-CONTROL-CARD-COUNT.                              
002050          CLOSE REQUEST-FILE.                                             
002060                                                                          
002070*    ---------------------------------------------------------            
002080*    DISPLAY-RUN-BANNER - looks up the month name from the                
002090*    wsmonth1 table and writes the period to the job log so               
002100*    Operations can confirm the run covered the right month               
002110*    before the reports print downstream.                                 
002120*    ---------------------------------------------------------            
002130      DISPLAY-RUN-BANNER.                                                 
002140          IF W-CONTROL-CARD-COUNT > ZERO                                  
002150              PERFORM GET-MONTH-NAME                                      
002160              MOVE W-MONTH-NAME-OUT TO W-BANNER-MONTH                     
002170              MOVE REQ-YEAR TO W-BANNER-YEAR                              
002180              DISPLAY W-RUN-BANNER                                        
002190          ELSE                                                            
002200              DISPLAY "*** NO SUMMARY REQUEST CARD FOUND ***".            
002210*                                                                         
002220*    ---------------------------------------------------------            
002230*    DISPLAY-OVERVIEW-TOTALS - moves the whole-register figures           
002240*    computed by COMPUTE-OVERVIEW-TOTALS (COPYd from                      
002250*    PL-COMPUTE-MONTH-TOTALS.CBL below) into the edited banner            
002260*    fields and writes the line.  This is the one place in the            
002270*    whole run that prints an unfiltered total - everything               
002280*    else downstream is scoped to the requested month.                    
002290*    ---------------------------------------------------------            
002300      DISPLAY-OVERVIEW-TOTALS.                                            
002310          MOVE W-TOTAL-INCOME  TO W-OV-INCOME.                            
002320          MOVE W-TOTAL-EXPENSE TO W-OV-EXPENSE.                           
002330          MOVE W-TOTAL-BALANCE TO W-OV-BALANCE.                           
002340          DISPLAY W-OVERVIEW-BANNER.                                      
002350*                                                                         
002360*    ---------------------------------------------------------            
002370*    DISPLAY-TRANSACTION-LISTING - ticket FB-0188.  Walks the             
002380*    in-memory table straight through by subscript, high to               
002390*    low; SORT-REGISTER-BY-DATE-DESC (COPYd below) already left           
002400*    entry 1 as the newest transaction and entry                          
002410*    W-TRANSACTION-COUNT as the oldest, so counting the                   
002420*    subscript DOWN gives the required reverse-chronological              
002430*    listing with no second sort here.  One DISPLAY line per              
002440*    transaction - income entries print with the amount as                
002450*    entered, expense entries print the same way, since the               
002460*    sign on W-TXN-AMOUNT already carries the distinction.                
002470*    ---------------------------------------------------------            
002480      DISPLAY-TRANSACTION-LISTING.                                        
002490          DISPLAY "TRANSACTION LISTING - DATE DESCENDING".                
002500          IF W-TRANSACTION-COUNT = ZERO                                   
002510              DISPLAY "  (NO TRANSACTIONS ON FILE)"                       
002520          ELSE                                                            
002530              PERFORM DISPLAY-ONE-LISTING-LINE                            
002540                  VARYING W-TXN-SUBSCRIPT FROM W-TRANSACTION-COUNT        
002550                  BY -1                                                   
002560                  UNTIL W-TXN-SUBSCRIPT < 1.                              
002570*                                                                         
002580*        One iteration of the listing loop above - moves a                
002590*        single table entry's date/type/amount/description                
002600*        into W-LISTING-LINE and writes it to the job log.                
002610      DISPLAY-ONE-LISTING-LINE.                                           
002620          MOVE W-TXN-DATE (W-TXN-SUBSCRIPT) TO W-LIST-DATE.               
002630          IF W-TXN-IS-INCOME (W-TXN-SUBSCRIPT)                            
002640              MOVE "INCOME " TO W-LIST-TYPE                               
002650          ELSE                                                            
002660              MOVE "EXPENSE" TO W-LIST-TYPE.                              
002670          MOVE W-TXN-AMOUNT (W-TXN-SUBSCRIPT) TO W-LIST-AMOUNT.           
002680          MOVE W-TXN-DESC (W-TXN-SUBSCRIPT) TO W-LIST-DESC.               
002690          DISPLAY W-LISTING-LINE.                                         
002700                                                                          
002710*    BUILD-TRANSACTION-TABLE, SORT-REGISTER-BY-DATE-DESC and the          
002720*    rest of the load/sort paragraphs come in from the shared             
002730*    copybook below; COMPUTE-MONTH-TOTALS and                             
002740*    COMPUTE-OVERVIEW-TOTALS come in from the second one.  This           
002750*    driver only PERFORMs BUILD-TRANSACTION-TABLE and                     
002760*    COMPUTE-OVERVIEW-TOTALS above - the month-scoped paragraphs          
002770*    ride along unused here, same as wscat01/wsreg01 above.               
002780      COPY "PL-LOAD-TRANSACTION-REGISTER.CBL".                            
002790      COPY "PL-COMPUTE-MONTH-TOTALS.CBL".                                 
002800      COPY "PLGENERAL.CBL".                                               
002810                                                                          