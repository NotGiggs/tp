000100*    FDBUDGT.CBL                                                          
000200*    Record layout for the monthly budget file.  One record per           
000300*    month for which a budget has been entered; absence of a              
000400*    record for a given year/month means no budget was set.               
000500*    JR  1988-04-11  Original layout, ledger-conversion project.          
000600      FD  BUDGET-FILE                                                     
000700          LABEL RECORD IS STANDARD                                        
000800          RECORD CONTAINS 15 CHARACTERS                                   
000900          DATA RECORD IS BUDGET-RECORD.                                   
001000                                                                          
001100      01  BUDGET-RECORD.                                                  
001200          05  BUD-YEAR                PIC 9(04).                          
001300          05  BUD-MONTH               PIC 9(02).                          
001400              88  BUD-MONTH-VALID     VALUE 1 THRU 12.                    
001500          05  BUD-AMOUNT              PIC S9(07)V99.                      
