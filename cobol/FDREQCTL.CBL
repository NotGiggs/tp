000100*    FDREQCTL.CBL                                                         
000200*    Record layout for the summary-request control card - one             
000300*    card per run, naming the month/year to report on and                 
000400*    whether the register clear-down was authorised by Accounting.        
000500*    WK  1994-11-02  Original layout.                                     
000600      FD  REQUEST-FILE                                                    
000700          LABEL RECORD IS STANDARD                                        
000800          RECORD CONTAINS 10 CHARACTERS                                   
000900          DATA RECORD IS REQUEST-RECORD.                                  
001000                                                                          
001100      01  REQUEST-RECORD.                                                 
001200          05  REQ-MONTH               PIC 9(02).                          
001300              88  REQ-MONTH-VALID     VALUE 1 THRU 12.                    
001400          05  REQ-YEAR                PIC 9(04).                          
001500          05  REQ-CLEAR-CONFIRM       PIC X(01).                          
001600              88  REQ-CLEAR-IS-YES    VALUE "Y".                          
001700          05  FILLER                  PIC X(03).                          
