000100*    SLTRANS.CBL                                                          
000200*    FILE-CONTROL entry for the daily transaction feed.                   
000300*    JR  1988-04-11  Original entry, ledger-conversion project.           
000400*    WK  1994-11-02  Switched to LINE SEQUENTIAL for the new              
000500*                    micro-to-mainframe upload job.                       
000600      SELECT TRANSACTION-FILE                                             
000700             ASSIGN TO "TRANSACTIONS"                                     
000800             ORGANIZATION IS LINE SEQUENTIAL.                             
