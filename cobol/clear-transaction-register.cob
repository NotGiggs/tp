000100*    clear-transaction-register.cob                                       
000110*    Batch equivalent of the old confirmation-gated clear screen -        
000120*    the confirmation now travels on the summary-request control          
000130*    card as REQ-CLEAR-CONFIRM rather than an operator keystroke,         
000140*    since this run has no terminal attached.  Confirmed - the            
000150*    transaction file is truncated to empty.  Not confirmed - the         
000160*    confirmation-prompt message is appended to SUMMARY-REPORT and        
000170*    the file is left untouched.                                          
000180*                                                                         
000190*    CHANGE LOG                                                           
000200*    WK  1994-11-02  Original entry - ledger-conversion project,          
000210*                    replacing the operator-prompt clear screen           
000220*                    with the control-card-driven batch version.          
000230*    JT  1996-09-30  Ticket FB-0105 - clear-confirm flag moved            
000240*                    onto the summary-request card so Operations          
000250*                    no longer needs a second job step.                   
000260*    RB  1998-02-19  Y2K remediation - no date fields touched by          
000270*                    this program.                                        
000280*    RB  1999-11-30  Ticket FB-0140 - confirmed clean for century         
000290*                    rollover.                                            
000300*    DM  2003-05-06  Ticket FB-0171 - recast the confirm/no-confirm       
000310*                    branch as a PERFORM ... THRU range with GO TO,       
000320*                    matching the sort routines in the other three        
000330*                    programs; no functional change.                      
000340*    DM  2004-07-19  Ticket FB-0182 - Operations asked that the           
000350*                    clear run stay a genuine third job step and          
000360*                    never combine with the two report programs'          
000370*                    output in one file open, so a botched clear          
000380*                    confirm card can never wipe the register             
000390*                    before the reports have safely printed from          
000400*                    it earlier in the same run.  No code changed;        
000410*                    this entry records the decision after a              
000420*                    change-control review asked why the CALL             
000430*                    order in the driver puts this program last.          
000440*                                                                         
000450*    Deliberately the last of the driver's three CALLs (see the           
000460*    2004-07-19 note above) - MONTHLY-FINANCIAL-SUMMARY and               
000470*    TRACK-MONTHLY-BUDGET both need the register intact to print          
000480*    their sections, so whatever this program does to the file            
000490*    happens only after both reports have already run to                  
000500*    completion in the same job step.                                     
000510      IDENTIFICATION DIVISION.                                            
000520      PROGRAM-ID.    CLEAR-TRANSACTION-REGISTER.                          
000530      AUTHOR.        W KOSINSKI.                                          
000540      INSTALLATION.  DATA PROCESSING - FINANCE SYSTEMS.                   
000550      DATE-WRITTEN.  11/02/94.                                            
000560      DATE-COMPILED.                                                      
000570      SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.                    
000580                                                                          
000590*    No operator prompt of any kind - the whole point of the              
000600*    1996 rework (see FB-0105 above) was to remove the terminal           
000610*    dependency this program used to have.  Confirmation is a             
000620*    single character read off the control card, nothing more.            
000630      ENVIRONMENT DIVISION.                                               
000640          CONFIGURATION SECTION.                                          
000650          SPECIAL-NAMES.                                                  
000660              C01 IS TOP-OF-FORM.                                         
000670          INPUT-OUTPUT SECTION.                                           
000680          FILE-CONTROL.                                                   
000690*                                                                         
000700*        Three SELECTs - no budget file here, unlike the two              
000710*        report programs, since this program neither prints nor           
000720*        needs a budget figure.                                           
000730              COPY "SLREQCTL.CBL".                                        
000740              COPY "SLTRANS.CBL".                                         
000750              COPY "SLSUMRPT.CBL".                                        
000760                                                                          
000770      DATA DIVISION.                                                      
000780          FILE SECTION.                                                   
000790*                                                                         
000800*        FDTRANS.CBL is declared here purely so this program's            
000810*        OPEN OUTPUT of TRANSACTION-FILE, down in DO-CLEAR-               
000820*        TRANSACTION-FILE, has a record layout to open against -          
000830*        this program never reads a single transaction record,            
000840*        it only ever opens the file to empty it.  See that               
000850*        paragraph's note.                                                
000860              COPY "FDREQCTL.CBL".                                        
000870              COPY "FDTRANS.CBL".                                         
000880              COPY "FDSUMRPT.CBL".                                        
000890                                                                          
000900          WORKING-STORAGE SECTION.                                        
000910*                                                                         
000920*        Only wsmonth1 is brought in here, and only because               
000930*        PLPRINT.CBL's FINALIZE-PAGE paragraph references the             
000940*        month-name working-storage area by shop convention -             
000950*        this program never actually calls GET-MONTH-NAME.                
000960              COPY "wsmonth1.cbl".                                        
000970                                                                          
000980*             ----------------------------------------------              
000990*             Report title fields required by PLPRINT.CBL -               
001000*             this program only performs FINALIZE-PAGE, but               
001010*             PRINT-HEADINGS still needs these declared per               
001020*             shop convention.                                            
001030*             ----------------------------------------------              
001040              01  HEADING-1.                                              
001050                  05  FILLER          PIC X(25) VALUE SPACES.             
001060                  05  FILLER          PIC X(25)                           
001070                          VALUE "MONTHLY FINANCIAL SUMMARY".              
001080                  05  FILLER          PIC X(21) VALUE SPACES.             
001090                  05  FILLER          PIC X(05) VALUE "PAGE:".            
001100                  05  H-PAGE-NUMBER   PIC 9(04) VALUE ZERO.               
001110                                                                          
001120              01  HEADING-2.                                              
001130                  05  FILLER          PIC X(80) VALUE ALL "-".            
001140                                                                          
001150*            Neither field below is ever set by this program's            
001160*            own logic - both exist only because PLPRINT.CBL's            
001170*            paragraphs reference them and every program that             
001180*            COPYs PLPRINT.CBL must declare them, whether or              
001190*            not PRINT-HEADINGS itself is PERFORMed.                      
001200              77  W-REPORT-PAGE-NUMBER  PIC 9(04) COMP                    
001210                      VALUE ZERO.                                         
001220              77  W-PRINTED-LINES       PIC 9(03) COMP                    
001230                      VALUE ZERO.                                         
001240                                                                          
001250*             ----------------------------------------------              
001260*             Report body lines - each group is exactly 80                
001270*             bytes to match FDSUMRPT.CBL's REPORT-LINE, same             
001280*             fixed-width habit as the other report programs.             
001290*             ----------------------------------------------              
001300*            Two-line message pair - printed together, never              
001310*            one without the other, when the control card did             
001320*            not carry a Y confirmation.                                  
001330              01  RL-CLEAR-PROMPT-1.                                      
001340                  05  FILLER  PIC X(39)                                   
001350                VALUE "Are you sure you want to clear all data".          
001360                  05  FILLER  PIC X(31)                                   
001370                      VALUE "? This action cannot be undone.".            
001380                  05  FILLER  PIC X(10) VALUE SPACES.                     
001390                                                                          
001400              01  RL-CLEAR-PROMPT-2.                                      
001410                  05  FILLER  PIC X(35)                                   
001420                      VALUE "Resubmit the run with CLEAR-CONFIRM".        
001430                  05  FILLER  PIC X(21)                                   
001440                      VALUE " set to Y to proceed.".                      
001450                  05  FILLER  PIC X(24) VALUE SPACES.                     
001460                                                                          
001470*            Prints instead of the prompt pair above, only                
001480*            after the file has actually been emptied - never             
001490*            printed speculatively ahead of the OPEN OUTPUT.              
001500              01  RL-CLEARED-MESSAGE.                                     
001510                  05  FILLER  PIC X(26)                                   
001520                      VALUE "All data has been cleared.".                 
001530                  05  FILLER  PIC X(54) VALUE SPACES.                     
001540                                                                          
001550      PROCEDURE DIVISION.                                                 
001560                                                                          
001570*    ---------------------------------------------------------            
001580*    MAIN-PROCESS - reads the card, appends whichever outcome             
001590*    (prompt or cleared message) applies to the already-open              
001600*    report file, then closes out.  No register load, no month            
001610*    totals - this program's whole job is the confirm/clear               
001620*    decision, nothing else.                                              
001630*    ---------------------------------------------------------            
001640      MAIN-PROCESS.                                                       
001650          PERFORM READ-REQUEST-CARD.                                      
001660          OPEN EXTEND SUMMARY-REPORT.                                     
001670          PERFORM CHECK-CLEAR-CONFIRMATION                                
001680              THRU CHECK-CLEAR-CONFIRMATION-EXIT.                         
001690          PERFORM FINALIZE-PAGE.                                          
001700          CLOSE SUMMARY-REPORT.                                           
001710          EXIT PROGRAM.                                                   
001720          STOP RUN.                                                       
001730                                                                          
001740*    ---------------------------------------------------------            
001750*    READ-REQUEST-CARD - a missing control card defaults the              
001760*    confirm flag to "N" rather than "Y" - the safe default is            
001770*    always "do not clear"; an absent card must never be read             
001780*    as tacit permission to wipe the register.                            
001790*    ---------------------------------------------------------            
001800      READ-REQUEST-CARD.                                                  
001810          OPEN INPUT REQUEST-FILE.                                        
001820          READ REQUEST-FILE                                               
001830              AT END                                                      
001840                  MOVE "N" TO REQ-CLEAR-CONFIRM                           
001850          END-READ.                                                       
001860          CLOSE REQUEST-FILE.                                             
001870                                                                          
001880*    ---------------------------------------------------------            
001890*    CHECK-CLEAR-CONFIRMATION - ticket FB-0171 (see change log)           
001900*    recast this branch as a PERFORM ... THRU range with GO TO,           
001910*    matching how the register/category/tag sort routines in              
001920*    the other three programs branch - a confirmed card jumps             
001930*    straight to DO-CLEAR-TRANSACTION-FILE below; an unconfirmed          
001940*    one falls through to print the two-line prompt and then              
001950*    jumps past the clear paragraph to the shared exit point.             
001960*    ---------------------------------------------------------            
001970      CHECK-CLEAR-CONFIRMATION.                                           
001980          IF REQ-CLEAR-IS-YES                                             
001990              GO TO DO-CLEAR-TRANSACTION-FILE.                            
002000          MOVE RL-CLEAR-PROMPT-1 TO REPORT-LINE.                          
002010          WRITE REPORT-LINE.                                              
002020          MOVE RL-CLEAR-PROMPT-2 TO REPORT-LINE.                          
002030          WRITE REPORT-LINE.                                              
002040          GO TO CHECK-CLEAR-CONFIRMATION-EXIT.                            
002050                                                                          
002060*        The clear itself is nothing more than OPEN OUTPUT                
002070*        immediately followed by CLOSE - COBOL sequential OPEN            
002080*        OUTPUT truncates an existing file to zero records, so            
002090*        no explicit DELETE or REWRITE loop is needed to empty            
002100*        TRANSACTION-FILE.  This is the one place in the whole            
002110*        report suite that opens the transaction file for                 
002120*        anything other than INPUT.                                       
002130      DO-CLEAR-TRANSACTION-FILE.                                          
002140          OPEN OUTPUT TRANSACTION-FILE.                                   
002150          CLOSE TRANSACTION-FILE.                                         
002160          MOVE RL-CLEARED-MESSAGE TO REPORT-LINE.                         
002170          WRITE REPORT-LINE.                                              
002180                                                                          
002190*        Common landing point for both branches above - the               
002200*        THRU range on MAIN-PROCESS's governing PERFORM ends              
002210*        here whether or not the file was actually cleared.               
002220      CHECK-CLEAR-CONFIRMATION-EXIT.                                      
002230          EXIT.                                                           
002240                                                                          
002250*        Only the general-purpose and print copybooks are                 
002260*        needed here - no load/compute copybook, since this               
002270*        program never builds an in-memory register or totals             
002280*        a single month figure.                                           
002290      COPY "PLGENERAL.CBL".                                               
002300      COPY "PLPRINT.CBL".                                                 
002310                                                                          