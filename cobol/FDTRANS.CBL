000100*    FDTRANS.CBL                                                          
000200*    Record layout for the daily transaction feed.  One record            
000300*    per income or expense entry, keyed logically by TXN-DATE.            
000400*    JR  1988-04-11  Original layout, ledger-conversion project.          
000500*    WK  1994-11-02  Added TXN-TAGS (3 occurrences) for the new           
000600*                    tagging feature requested by Accounting.             
000700      FD  TRANSACTION-FILE                                                
000800          LABEL RECORD IS STANDARD                                        
000900          RECORD CONTAINS 95 CHARACTERS                                   
001000          DATA RECORD IS TRANSACTION-RECORD.                              
001100                                                                          
001200      01  TRANSACTION-RECORD.                                             
001300          05  TXN-TYPE                PIC X(01).                          
001400              88  TXN-IS-INCOME       VALUE "I".                          
001500              88  TXN-IS-EXPENSE      VALUE "E".                          
001600          05  TXN-DATE                PIC 9(08).                          
001700          05  TXN-DATE-R REDEFINES TXN-DATE.                              
001800              10  TXN-DATE-CCYY       PIC 9(04).                          
001900              10  TXN-DATE-MM         PIC 9(02).                          
002000              10  TXN-DATE-DD         PIC 9(02).                          
002100          05  TXN-AMOUNT              PIC S9(07)V99.                      
002200          05  TXN-CATEGORY            PIC X(13).                          
002300          05  TXN-DESC                PIC X(30).                          
002400          05  TXN-TAGS.                                                   
002500              10  TXN-TAG OCCURS 3 TIMES                                  
002600                          PIC X(10).                                      
002700          05  FILLER                  PIC X(04).                          
