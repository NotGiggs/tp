000100*    PL-COMPUTE-MONTH-TOTALS.CBL                                          
000110*    Shared PROCEDURE DIVISION paragraphs that compute the first          
000120*    and last day of the requested month, walk the transaction            
000130*    register filtering on that date range, and accumulate the            
000140*    month's income, expense, category and tag totals.                    
000150*    WK  1994-11-02  Original entry - ledger-conversion project.          
000160*    RB  1998-02-19  Y2K remediation - century carried in                 
000170*                    REQ-YEAR, leap-year test uses full year.             
000180*    DM  2002-09-17  Ticket FB-0163 - added COMPUTE-OVERVIEW-TOTALS       
000190*                    so the whole register's income, expense and          
000200*                    balance carry forward to the driver's end-of-        
000210*                    job control-total banner, not just the month-        
000220*                    scoped figures used by the two report programs.      
000230*    DM  2002-11-04  Ticket FB-0165 - reworked VALIDATE-TAG-TOTALS,       
000240*                    the tag ceiling had been copy-pasted from the        
000250*                    category check and was comparing against             
000260*                    expense alone; Accounting flagged that a tag         
000270*                    can legitimately span an income entry (e.g.          
000280*                    a "Reimbursement" tag on a paycheck line) so         
000290*                    the ceiling has to allow for income too.             
000300*                                                                         
000310*    This copybook is COPYd whole into the PROCEDURE DIVISION of          
000320*    every program that needs any part of it - the ledger driver,         
000330*    the monthly summary and the budget tracker.  That means every        
000340*    paragraph below compiles into three separate load modules;           
000350*    keep that in mind before adding anything that assumes a              
000360*    calling program's own working-storage exists, since the only         
000370*    fields this file may reference are the ones declared in              
000380*    wsreg01.cbl, wscat01.cbl, wsmonth1.cbl and FDREQCTL.CBL - the        
000390*    four copybooks every calling program brings in ahead of this         
000400*    one.                                                                 
000410*                                                                         
000420      COMPUTE-MONTH-TOTALS.                                               
000430*        Entry point for the month-scoped side of this copybook.          
000440*        Works out the first/last day of REQ-MONTH/REQ-YEAR, zeroes       
000450*        the accumulators, walks the whole register once applying         
000460*        the date filter, derives the balance, then runs the two          
000470*        ceiling checks Accounting asked for.  Called once per run        
000480*        by MONTHLY-FINANCIAL-SUMMARY and TRACK-MONTHLY-BUDGET -          
000490*        each has already PERFORMed BUILD-TRANSACTION-TABLE first.        
000500          PERFORM COMPUTE-MONTH-DATE-RANGE.                               
000510          MOVE ZERO TO W-MONTH-INCOME.                                    
000520          MOVE ZERO TO W-MONTH-EXPENSE.                                   
000530          MOVE ZERO TO W-TAG-COUNT.                                       
000540*            Category totals must start at zero for every                 
000550*            request - clearing all six slots here rather than            
000560*            VALUE ZERO on the 01-level means a second CALL in            
000570*            the same run (there is only one today, but this              
000580*            paragraph has run twice in testing under CICS-style          
000590*            re-entry) always starts clean.                               
000600          PERFORM CLEAR-ONE-CATEGORY-TOTAL                                
000610              VARYING W-CAT-SORT-I FROM 1 BY 1                            
000620                  UNTIL W-CAT-SORT-I > W-CATEGORY-COUNT.                  
000630*            One pass over the whole in-memory register - see             
000640*            FILTER-BY-DATE-RANGE below for the actual inclusive-         
000650*            range test and the income/expense split.                     
000660          PERFORM FILTER-BY-DATE-RANGE                                    
000670              VARYING W-TXN-SUBSCRIPT FROM 1 BY 1                         
000680                  UNTIL W-TXN-SUBSCRIPT > W-TRANSACTION-COUNT.            
000690*            Balance = income minus expense for the month - the           
000700*            same formula COMPUTE-OVERVIEW-TOTALS uses below for          
000710*            the whole-register figure, just scoped here.                 
000720          COMPUTE W-MONTH-BALANCE =                                       
000730              W-MONTH-INCOME - W-MONTH-EXPENSE.                           
000740*            Ceiling assertions - these are audit warnings only,          
000750*            they DISPLAY to the job log but never abend the run;         
000760*            a category or tag total that exceeds its ceiling             
000770*            means bad data got past data entry, not a program            
000780*            bug, so Operations reviews the log rather than the           
000790*            run failing outright.                                        
000800          PERFORM VALIDATE-CATEGORY-TOTALS                                
000810              VARYING W-CAT-SORT-I FROM 1 BY 1                            
000820                  UNTIL W-CAT-SORT-I > W-CATEGORY-COUNT.                  
000830          PERFORM VALIDATE-TAG-TOTALS                                     
000840              VARYING W-TAG-SUBSCRIPT FROM 1 BY 1                         
000850                  UNTIL W-TAG-SUBSCRIPT > W-TAG-COUNT.                    
000860                                                                          
000870      CLEAR-ONE-CATEGORY-TOTAL.                                           
000880*        One category slot per call - PERFORMed VARYING above             
000890*        over all six fixed categories from wscat01.cbl.                  
000900          MOVE ZERO TO W-CATEGORY-TOTAL-ENTRY (W-CAT-SORT-I).             
000910                                                                          
000920      COMPUTE-MONTH-DATE-RANGE.                                           
000930*        Builds the inclusive CCYYMMDD range for the requested            
000940*        month: day 1 through the last day of that month, leap            
000950*        years included for February.  W-FILTER-START-DATE and            
000960*        W-FILTER-END-DATE (wsreg01.cbl) drive the compare in             
000970*        FILTER-BY-DATE-RANGE below.                                      
000980          MOVE REQ-YEAR  TO W-MONTH-DATE-CCYY.                            
000990          MOVE REQ-MONTH TO W-MONTH-DATE-MM.                              
001000          MOVE 1         TO W-MONTH-DATE-DD.                              
001010          MOVE W-MONTH-DATE-CCYY-MM-DD TO W-FILTER-START-DATE.            
001020          PERFORM CHECK-LEAP-YEAR.                                        
001030          MOVE W-MONTH-DAYS-ENTRY (REQ-MONTH)                             
001040              TO W-LAST-DAY-OF-MONTH.                                     
001050*            February gets 29 days instead of the table's 28              
001060*            when W-YEAR-IS-LEAP was set by CHECK-LEAP-YEAR just          
001070*            above - every other month's day count comes                  
001080*            straight from the wsmonth1.cbl table unchanged.              
001090          IF REQ-MONTH = 2 AND W-YEAR-IS-LEAP                             
001100              MOVE 29 TO W-LAST-DAY-OF-MONTH.                             
001110          MOVE W-LAST-DAY-OF-MONTH TO W-MONTH-DATE-DD.                    
001120          MOVE W-MONTH-DATE-CCYY-MM-DD TO W-FILTER-END-DATE.              
001130                                                                          
001140      CHECK-LEAP-YEAR.                                                    
001150*        Standard Gregorian leap-year test: divisible by 4, not           
001160*        by 100 unless also by 400.  Carried over unchanged from          
001170*        the pre-Y2K date copybook - the 1998-02-19 remediation           
001180*        note above confirmed CCYY math needs no century-window           
001190*        adjustment since the full four-digit year is compared            
001200*        directly.                                                        
001210          MOVE "N" TO W-LEAP-YEAR-FLAG.                                   
001220          DIVIDE W-MONTH-DATE-CCYY BY 4                                   
001230              GIVING W-DUMMY-QUOTIENT                                     
001240              REMAINDER W-LEAP-YEAR-REMAINDER-4.                          
001250          IF W-LEAP-YEAR-REMAINDER-4 = ZERO                               
001260              DIVIDE W-MONTH-DATE-CCYY BY 100                             
001270                  GIVING W-DUMMY-QUOTIENT                                 
001280                  REMAINDER W-LEAP-YEAR-REMAINDER-100                     
001290              IF W-LEAP-YEAR-REMAINDER-100 = ZERO                         
001300                  DIVIDE W-MONTH-DATE-CCYY BY 400                         
001310                      GIVING W-DUMMY-QUOTIENT                             
001320                      REMAINDER W-LEAP-YEAR-REMAINDER-400                 
001330                  IF W-LEAP-YEAR-REMAINDER-400 = ZERO                     
001340                      MOVE "Y" TO W-LEAP-YEAR-FLAG.                       
001350                                                                          
001360      FILTER-BY-DATE-RANGE.                                               
001370*        Called once per register entry, PERFORMed VARYING by             
001380*        COMPUTE-MONTH-TOTALS above.  Entries outside the                 
001390*        month's first/last day are skipped entirely - they               
001400*        never touch W-MONTH-INCOME, W-MONTH-EXPENSE or either            
001410*        breakdown table.  Income entries only add to the                 
001420*        income accumulator; expense entries add to the expense           
001430*        accumulator AND feed the category/tag breakdowns, since          
001440*        income lines carry no category or tag data worth                 
001450*        summarizing.                                                     
001460          IF W-TXN-DATE (W-TXN-SUBSCRIPT)                                 
001470                  NOT < W-FILTER-START-DATE                               
001480             AND W-TXN-DATE (W-TXN-SUBSCRIPT)                             
001490                  NOT > W-FILTER-END-DATE                                 
001500              IF W-TXN-IS-INCOME (W-TXN-SUBSCRIPT)                        
001510                  ADD W-TXN-AMOUNT (W-TXN-SUBSCRIPT)                      
001520                      TO W-MONTH-INCOME                                   
001530              ELSE                                                        
001540                  ADD W-TXN-AMOUNT (W-TXN-SUBSCRIPT)                      
001550                      TO W-MONTH-EXPENSE                                  
001560                  PERFORM ACCUMULATE-CATEGORY-TOTAL                       
001570                      VARYING W-CAT-SORT-I FROM 1 BY 1                    
001580                          UNTIL W-CAT-SORT-I > W-CATEGORY-COUNT           
001590                  PERFORM ACCUMULATE-TAG-TOTAL.                           
001600                                                                          
001610      ACCUMULATE-CATEGORY-TOTAL.                                          
001620*        Straight linear match against the fixed six-entry                
001630*        category table - the register's category was already             
001640*        case-normalized and defaulted to "Others" at load time           
001650*        by PL-LOAD-TRANSACTION-REGISTER.CBL, so an exact compare         
001660*        here is always safe; there is no seventh, unmatched              
001670*        case to fall through on.                                         
001680          IF W-CATEGORY-NAME-ENTRY (W-CAT-SORT-I) =                       
001690                  W-TXN-CATEGORY (W-TXN-SUBSCRIPT)                        
001700              ADD W-TXN-AMOUNT (W-TXN-SUBSCRIPT)                          
001710                  TO W-CATEGORY-TOTAL-ENTRY (W-CAT-SORT-I).               
001720                                                                          
001730      ACCUMULATE-TAG-TOTAL.                                               
001740*        Up to three tags per transaction (W-TXN-TAG-1 through            
001750*        -3, wsreg01.cbl); a blank slot means the entry simply            
001760*        was not tagged that many times.  Each non-blank tag              
001770*        gets the entry's whole amount added to its running               
001780*        total - a $50 entry tagged "Food" and "Weekend" adds             
001790*        $50 to both tag totals, not $25 to each.                         
001800          MOVE W-TXN-TAG-1 (W-TXN-SUBSCRIPT)                              
001810              TO W-CURRENT-TAG-NAME.                                      
001820          IF W-CURRENT-TAG-NAME NOT = SPACES                              
001830              PERFORM ADD-CURRENT-TAG-AMOUNT.                             
001840          MOVE W-TXN-TAG-2 (W-TXN-SUBSCRIPT)                              
001850              TO W-CURRENT-TAG-NAME.                                      
001860          IF W-CURRENT-TAG-NAME NOT = SPACES                              
001870              PERFORM ADD-CURRENT-TAG-AMOUNT.                             
001880          MOVE W-TXN-TAG-3 (W-TXN-SUBSCRIPT)                              
001890              TO W-CURRENT-TAG-NAME.                                      
001900          IF W-CURRENT-TAG-NAME NOT = SPACES                              
001910              PERFORM ADD-CURRENT-TAG-AMOUNT.                             
001920                                                                          
001930      ADD-CURRENT-TAG-AMOUNT.                                             
001940*        First occurrence of a tag name this month creates a              
001950*        new entry in the (unsorted, build-order) W-TAG-TABLE;            
001960*        every later occurrence just adds to the existing                 
001970*        entry's total.  W-TAG-SUBSCRIPT is left pointing at the          
001980*        entry either way so the ADD below always lands on the            
001990*        right slot.                                                      
002000          PERFORM FIND-TAG-ENTRY.                                         
002010          IF NOT W-TAG-IS-FOUND                                           
002020              ADD 1 TO W-TAG-COUNT                                        
002030              MOVE W-CURRENT-TAG-NAME TO W-TAG-NAME (W-TAG-COUNT)         
002040              MOVE ZERO TO W-TAG-TOTAL (W-TAG-COUNT)                      
002050              MOVE W-TAG-COUNT TO W-TAG-SUBSCRIPT.                        
002060          ADD W-TXN-AMOUNT (W-TXN-SUBSCRIPT)                              
002070              TO W-TAG-TOTAL (W-TAG-SUBSCRIPT).                           
002080                                                                          
002090      FIND-TAG-ENTRY.                                                     
002100*        Linear search of the tag table built so far this                 
002110*        month - the table is small (20 entries max) so a                 
002120*        sequential SEARCH-ONE-TAG-ENTRY per call is cheap                
002130*        enough; no need for the binary-search idiom the                  
002140*        category ranking paragraphs use downstream.                      
002150          MOVE "N" TO W-TAG-FOUND-SWITCH.                                 
002160          PERFORM SEARCH-ONE-TAG-ENTRY                                    
002170              VARYING W-TAG-SUBSCRIPT FROM 1 BY 1                         
002180                  UNTIL W-TAG-SUBSCRIPT > W-TAG-COUNT                     
002190                     OR W-TAG-IS-FOUND.                                   
002200                                                                          
002210      SEARCH-ONE-TAG-ENTRY.                                               
002220          IF W-TAG-NAME (W-TAG-SUBSCRIPT) = W-CURRENT-TAG-NAME            
002230              MOVE "Y" TO W-TAG-FOUND-SWITCH.                             
002240                                                                          
002250      VALIDATE-CATEGORY-TOTALS.                                           
002260*        Business rule: no single category's monthly total may            
002270*        exceed the month's total expense - a category, by                
002280*        definition, is a subset of expense spending, so if a             
002290*        category total is larger than total expense the                  
002300*        register itself is inconsistent (double-counted entry,           
002310*        bad load, whatever) and Operations needs to know.                
002320          IF W-CATEGORY-TOTAL-ENTRY (W-CAT-SORT-I)                        
002330                  > W-MONTH-EXPENSE                                       
002340              DISPLAY "*** CATEGORY TOTAL EXCEEDS EXPENSE ***".           
002350                                                                          
002360      VALIDATE-TAG-TOTALS.                                                
002370*        Business rule: a tag's monthly total may not exceed              
002380*        income plus expense combined - unlike a category, a              
002390*        tag can appear on either an income or an expense line            
002400*        (see the ACCUMULATE-TAG-TOTAL note above), so the                
002410*        ceiling has to cover both sides of the register, not             
002420*        expense alone.  See the 2002-11-04 change-log entry -            
002430*        this comparison used to reuse the category formula by            
002440*        mistake and rejected valid income-tagged entries.                
002450          IF W-TAG-TOTAL (W-TAG-SUBSCRIPT)                                
002460                  > W-MONTH-INCOME + W-MONTH-EXPENSE                      
002470              DISPLAY "*** TAG TOTAL EXCEEDS EXPENSE ***".                
002480                                                                          
002490      COMPUTE-OVERVIEW-TOTALS.                                            
002500*        The whole-register counterpart to COMPUTE-MONTH-TOTALS           
002510*        above - no date filter at all, every entry on file               
002520*        counts.  PERFORMed once by the ledger driver ahead of            
002530*        its three CALLs so the end-of-job control-total banner           
002540*        reflects the register as it stood when the run started,          
002550*        not just the requested month.                                    
002560          MOVE ZERO TO W-TOTAL-INCOME.                                    
002570          MOVE ZERO TO W-TOTAL-EXPENSE.                                   
002580          PERFORM ACCUMULATE-OVERVIEW-ENTRY                               
002590              VARYING W-TXN-SUBSCRIPT FROM 1 BY 1                         
002600                  UNTIL W-TXN-SUBSCRIPT > W-TRANSACTION-COUNT.            
002610          COMPUTE W-TOTAL-BALANCE =                                       
002620              W-TOTAL-INCOME - W-TOTAL-EXPENSE.                           
002630                                                                          
002640      ACCUMULATE-OVERVIEW-ENTRY.                                          
002650*        No category or tag breakdown here - the overview                 
002660*        banner only ever prints the three grand totals, so               
002670*        this paragraph does nothing but split income from                
002680*        expense across the whole register.                               
002690          IF W-TXN-IS-INCOME (W-TXN-SUBSCRIPT)                            
002700              ADD W-TXN-AMOUNT (W-TXN-SUBSCRIPT)                          
002710                  TO W-TOTAL-INCOME                                       
002720          ELSE                                                            
002730              ADD W-TXN-AMOUNT (W-TXN-SUBSCRIPT)                          
002740                  TO W-TOTAL-EXPENSE.                                     
002750                                                                          